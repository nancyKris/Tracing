000100      *****************************************************************
000200      *                    C O U C H E  M E T I E R
000300      *                    ------------------------
000400      *****************************************************************
000500      * APPLICATION      : ANALYSE DE TRACES MULTI-AGENTS
000600      * NOM DU PROGRAMME : TRCANA01
000700      * DESCRIPTION      : PROGRAMME BATCH D'ANALYSE DES ECHECS DU
000800      *    FICHIER DE TRACE AVANT-PATCH : DETECTION DES ECHECS PAR
000900      *    AGENT, CARTE DE PROPAGATION DES ECHECS ENTRE AGENTS ET
001000      *    CARTE DES INTRODUCTEURS DE CHAQUE MESSAGE D'ECHEC UNIQUE.
001100      *    PRODUIT LES SECTIONS 1 A 3 DU RAPPORT D'ANALYSE.
001200      *****************************************************************
001300       IDENTIFICATION DIVISION.
001400       PROGRAM-ID.      TRCANA01.
001500       AUTHOR.          R. FAVREAU.
001600       INSTALLATION.    ATELIER PRODUCTION - EQUIPE QUALITE AGENTS.
001700       DATE-WRITTEN.    19880301.
001800       DATE-COMPILED.
001900       SECURITY.        DIFFUSION RESTREINTE - USAGE INTERNE ATELIER.
002000      *****************************************************************
002100      *    JOURNAL DES MODIFICATIONS
002200      *    ------------------------------------------------------------
002300      * 19880301 RFA TKT0002 CREATION - DETECTION DES ECHECS      TKT0002 
002400      *          PAR MOT-CLE ET RAPPORT PAR AGENT.                TKT0002 
002500      * 19880719 RFA TKT0016 AJOUT CATEGORISATION DES ECHECS      TKT0016 
002600      *          (SYNTAXE, LOGIQUE, TIMEOUT, HALLUCIN., AUTRE).   TKT0016 
002700      * 19890412 MPE TKT0024 AJOUT CARTE DE PROPAGATION ENTRE     TKT0024 
002800      *          AGENTS (REGLE ETROITE DE DETECTION).             TKT0024 
002900      * 19891030 MPE TKT0027 AJOUT CARTE DES INTRODUCTEURS DE     TKT0027 
003000      *          CHAQUE MESSAGE D'ECHEC UNIQUE.                   TKT0027 
003100      * 19910506 JDE TKT0039 ABANDON SI PLUS DE 200 LIGNES EN     TKT0039 
003200      *          MEMOIRE - LIMITE PROGRAMME NON EXTENSIBLE.       TKT0039 
003300      * 19930822 JDE TKT0063 TRI PAR AGENT STABILISE (EGALITES    TKT0063 
003400      *          DANS L'ORDRE DE DETECTION D'ORIGINE).            TKT0063 
003500      * 19960214 NBT TKT0081 CONTROLE COHERENCE DES HORODATES     TKT0081 
003600      *          (POSITIONS HR/MIN/SEC NON NUMERIQUES).           TKT0081 
003700      * 19981130 PLG TKT0090 PASSAGE AN 2000 - HORODATE SUR 4     TKT0090 
003800      *          POSITIONS D'ANNEE - TRI TEXTE INCHANGE, VERIFIE. TKT0090 
003900      * 20040503 NBT TKT0118 EN-TETE DE RAPPORT MISE A LA LIGNE   TKT0118 
004000      *          (SAUT DE PAGE EN DEBUT DE CHAQUE SECTION).       TKT0118 
004100      * 20110927 EDY TKT0162 RELECTURE - AUCUNE ANOMALIE.         TKT0162 
004200      *****************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. ZIA.
004600       OBJECT-COMPUTER. VIRTEL.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           CLASS NUMERIQUE-VALIDE IS '0' THRU '9'
005000           UPSI-0 ON STATUS IS TRACE-DIAGNOSTIC-ON
005100                  OFF STATUS IS TRACE-DIAGNOSTIC-OFF.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400      *    Fichier de trace avant-patch
005500           SELECT logs-before    ASSIGN TO LOGSBEF
005600             FILE STATUS IS w-stat-bef.
005700      *    Rapport d'analyse (sections 1 a 3 - cree par ce programme)
005800           SELECT analysis-report ASSIGN TO ANLYSRPT
005900             FILE STATUS IS w-stat-rpt.
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  logs-before RECORDING MODE F.
006300       COPY TRCCLOG REPLACING ==:PROG:== BY ==lec==.
006400       FD  analysis-report RECORDING MODE F.
006500       01  rpt-enr.
006600           05  rpt-ligne                  PIC X(128).
006700           05  FILLER                     PIC X(04).
006800
006900       WORKING-STORAGE SECTION.
007000      *-----------------------------------------------------------
007100      *    Indicateurs
007200      *-----------------------------------------------------------
007300       01  w-indicateurs.
007400           05  w-fin-fic                  PIC X(01).
007500               88  w-fin-fic-oui                 VALUE 'O'.
007600               88  w-fin-fic-non                 VALUE 'N'.
007700           05  w-prop-amorcee              PIC X(01).
007800               88  w-prop-amorcee-oui            VALUE 'O'.
007900               88  w-prop-amorcee-non            VALUE 'N'.
008000           05  w-message-trouve            PIC X(01).
008100               88  w-message-trouve-oui          VALUE 'O'.
008200               88  w-message-trouve-non          VALUE 'N'.
008300           05  FILLER                      PIC X(04).
008400
008500       01  w-etats-fichiers.
008600           05  w-stat-bef                  PIC X(02).
008700           05  w-stat-rpt                  PIC X(02).
008800           05  FILLER                      PIC X(06).
008900
009000      *-----------------------------------------------------------
009100      *    Table memoire : ordre de detection (chargement brut)
009200      *-----------------------------------------------------------
009300       COPY TRCCTAB REPLACING ==:PROG:== BY ==bef==.
009400      *-----------------------------------------------------------
009500      *    Table memoire : copie triee par AGENT-ID (section 1)
009600      *-----------------------------------------------------------
009700       COPY TRCCTAB REPLACING ==:PROG:== BY ==agt==.
009800      *-----------------------------------------------------------
009900      *    Table memoire : copie triee par HORODATE (sections 2-3)
010000      *-----------------------------------------------------------
010100       COPY TRCCTAB REPLACING ==:PROG:== BY ==tps==.
010200      *-----------------------------------------------------------
010300      *    Ensemble des messages d'echec deja rencontres (section 3)
010400      *-----------------------------------------------------------
010500       COPY TRCCMSG REPLACING ==:PROG:== BY ==vus==.
010600      *-----------------------------------------------------------
010700      *    Ligne de propagation (section 2)
010800      *-----------------------------------------------------------
010900       COPY TRCCPRP.
011000
011100      *-----------------------------------------------------------
011200      *    Zones d'echange pour le tri a bulles (une ligne de table)
011300      *-----------------------------------------------------------
011400       01  w-lignes-echange.
011500           05  w-ligne-temp-agt            PIC X(143).
011600           05  w-ligne-temp-tps            PIC X(143).
011700
011800      *-----------------------------------------------------------
011900      *    Compteurs et zones de travail diverses
012000      *-----------------------------------------------------------
012100       01  w-compteurs.
012200           05  w-idx                       PIC 9(03) COMP.
012300           05  w-idx2                      PIC 9(03) COMP.
012400           05  w-lim                       PIC 9(03) COMP.
012500           05  w-cpt-agent                 PIC 9(05) COMP.
012600           05  w-cpt-total                 PIC 9(05) COMP.
012700           05  w-cpt-total-r REDEFINES w-cpt-total
012800                                           PIC 9(05) COMP.
012900           05  w-cpt-horo-invalide         PIC 9(05) COMP.
013000           05  w-cpt-horo-i REDEFINES w-cpt-horo-invalide
013100                                           PIC 9(05) COMP.
013200           05  FILLER                      PIC X(04).
013300
013400       01  w-edition.
013500           05  w-edit-nb                   PIC ZZZZ9.
013600           05  w-edit-numerique REDEFINES w-edit-nb
013700                                           PIC 9(05).
013800           05  FILLER                      PIC X(02).
013900
014000       01  w-agent-courant                 PIC X(16).
014100       01  w-agent-prec-propagation        PIC X(16).
014200       01  w-message-courant               PIC X(80).
014300
014400      *-----------------------------------------------------------
014500      *    Compteur de mots-cles (INSPECT TALLYING)
014600      *-----------------------------------------------------------
014700       01  w-mot-cles-larges.
014800           05  wml-compte                  PIC 9(03) COMP.
014900
015000      *-----------------------------------------------------------
015100      *    Zone de travail pour la derniere horodate jugee
015200      *    suspecte, reprise dans le message de trace diagnostic
015300      *    (switch UPSI-0).
015400      *-----------------------------------------------------------
015500       77  w-derniere-horo-suspecte     PIC X(19).
015600
015700       PROCEDURE DIVISION.
015800      *****************************************************************
015900       DEBUT.
016000           DISPLAY 'TRCANA01, DEBUT ANALYSE DES ECHECS AVANT-PATCH'
016100           PERFORM INITIALISATION
016200           PERFORM CHARGER-TABLE-AVANT
016300           PERFORM TRIER-TABLE-PAR-AGENT
016400           PERFORM TRIER-TABLE-PAR-HORODATE
016500           PERFORM IMPRIMER-SECTION-ECHECS
016600           PERFORM IMPRIMER-SECTION-PROPAGATION
016700           PERFORM IMPRIMER-SECTION-INTRODUCTEURS
016800           PERFORM TERMINAISON
016900           GOBACK
017000           .
017100
017200      *****************************************************************
017300      * Ouverture des fichiers et mise a zero des tables et compteurs.
017400      *****************************************************************
017500       INITIALISATION.
017600           SET w-fin-fic-non               TO TRUE
017700           MOVE ZERO                       TO bef-nb-lignes
017800           MOVE ZERO                       TO agt-nb-lignes
017900           MOVE ZERO                       TO tps-nb-lignes
018000           MOVE ZERO                       TO vus-ens-nb
018100           MOVE ZERO                       TO w-cpt-horo-invalide
018200
018300           OPEN INPUT  logs-before
018400           OPEN OUTPUT analysis-report
018500
018600           IF w-stat-bef NOT = '00'
018700               DISPLAY 'TRCANA01, ERREUR OUVERTURE LOGSBEF ' w-stat-bef
018800               GO TO TERMINAISON
018900           END-IF
019000           .
019100
019200      *****************************************************************
019300      * Chargement sequentiel du fichier avant-patch dans la table
019400      * BEF (ordre de detection). Limite programme : 200 lignes -
019500      * au-dela, abandon (abend) de la chaine.
019600      *****************************************************************
019700       CHARGER-TABLE-AVANT.
019800           PERFORM LECTURE-TRACE UNTIL w-fin-fic-oui
019900           .
020000
020100       LECTURE-TRACE.
020200           READ logs-before
020300               AT END
020400                   SET w-fin-fic-oui       TO TRUE
020500               NOT AT END
020600                   PERFORM EMPILER-LIGNE-BEF
020700           END-READ
020800           .
020900
021000       EMPILER-LIGNE-BEF.
021100           IF bef-nb-lignes = 200
021200               DISPLAY 'TRCANA01, ABANDON - PLUS DE 200 LIGNES DE '
021300                        'TRACE EN MEMOIRE'
021400               MOVE 16                     TO RETURN-CODE
021500               STOP RUN
021600           END-IF
021700
021800           ADD 1                           TO bef-nb-lignes
021900           MOVE lec-agent-id     TO bef-agent-id (bef-nb-lignes)
022000           MOVE lec-horodate     TO bef-horodate (bef-nb-lignes)
022100           MOVE lec-message      TO bef-message  (bef-nb-lignes)
022200           MOVE 'N'               TO bef-drap-echec  (bef-nb-lignes)
022300           MOVE 'N'               TO bef-drap-narrow (bef-nb-lignes)
022400           MOVE SPACES             TO bef-categorie   (bef-nb-lignes)
022500
022600           PERFORM DETECTER-ECHEC-LARGE
022700           PERFORM DETECTER-ECHEC-ETROIT
022800           PERFORM CONTROLER-HORODATE
022900           .
023000
023100      *****************************************************************
023200      * FAILURE-DETECTION (regle large) : fail, error, exception,
023300      * crash, timeout, hallucination - recherche insensible a la
023400      * casse par conversion prealable en majuscules.
023500      *****************************************************************
023600       DETECTER-ECHEC-LARGE.
023700           MOVE bef-message (bef-nb-lignes) TO w-message-courant
023800           INSPECT w-message-courant
023900               CONVERTING
024000               'abcdefghijklmnopqrstuvwxyz'
024100               TO
024200               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024300
024400           MOVE ZERO                        TO wml-compte
024500           INSPECT w-message-courant TALLYING wml-compte FOR ALL 'FAIL'
024600           IF wml-compte = ZERO
024700              INSPECT w-message-courant TALLYING wml-compte
024800                 FOR ALL 'ERROR'
024900           END-IF
025000           IF wml-compte = ZERO
025100              INSPECT w-message-courant TALLYING wml-compte
025200                 FOR ALL 'EXCEPTION'
025300           END-IF
025400           IF wml-compte = ZERO
025500              INSPECT w-message-courant TALLYING wml-compte
025600                 FOR ALL 'CRASH'
025700           END-IF
025800           IF wml-compte = ZERO
025900              INSPECT w-message-courant TALLYING wml-compte
026000                 FOR ALL 'TIMEOUT'
026100           END-IF
026200           IF wml-compte = ZERO
026300              INSPECT w-message-courant TALLYING wml-compte
026400                 FOR ALL 'HALLUCINATION'
026500           END-IF
026600
026700           IF wml-compte > ZERO
026800               MOVE 'O'         TO bef-drap-echec (bef-nb-lignes)
026900               PERFORM CATEGORISER-ECHEC
027000           END-IF
027100           .
027200
027300      *****************************************************************
027400      * CATEGORIZATION - premiere regle qui correspond l'emporte.
027500      * w-message-courant contient deja le message en majuscules.
027600      *****************************************************************
027700       CATEGORISER-ECHEC.
027800           MOVE ZERO                        TO wml-compte
027900           PERFORM TEST-SYNTAXE
028000           IF wml-compte > ZERO
028100               MOVE 'Syntax / compile error'
028200                                 TO bef-categorie (bef-nb-lignes)
028300               GO TO CATEGORISER-ECHEC-EXIT
028400           END-IF
028500
028600           PERFORM TEST-LOGIQUE
028700           IF wml-compte > ZERO
028800               MOVE 'Logic / test failure'
028900                                 TO bef-categorie (bef-nb-lignes)
029000               GO TO CATEGORISER-ECHEC-EXIT
029100           END-IF
029200
029300           PERFORM TEST-TIMEOUT
029400           IF wml-compte > ZERO
029500               MOVE 'Timeout'
029600                                 TO bef-categorie (bef-nb-lignes)
029700               GO TO CATEGORISER-ECHEC-EXIT
029800           END-IF
029900
030000           PERFORM TEST-HALLUCINATION
030100           IF wml-compte > ZERO
030200               MOVE 'LLM hallucination'
030300                                 TO bef-categorie (bef-nb-lignes)
030400               GO TO CATEGORISER-ECHEC-EXIT
030500           END-IF
030600
030700           MOVE 'Other'          TO bef-categorie (bef-nb-lignes)
030800           .
030900       CATEGORISER-ECHEC-EXIT.
031000           EXIT.
031100
031200       TEST-SYNTAXE.
031300           INSPECT w-message-courant TALLYING wml-compte
031400               FOR ALL 'SYNTAX ERROR'
031500           IF wml-compte = ZERO
031600               INSPECT w-message-courant TALLYING wml-compte
031700                   FOR ALL 'COMPILE ERROR'
031800           END-IF
031900           IF wml-compte = ZERO
032000               INSPECT w-message-courant TALLYING wml-compte
032100                   FOR ALL 'COMPILATION FAILED'
032200           END-IF
032300           IF wml-compte = ZERO
032400               INSPECT w-message-courant TALLYING wml-compte
032500                   FOR ALL 'UNEXPECTED INDENT'
032600           END-IF
032700           IF wml-compte = ZERO
032800               INSPECT w-message-courant TALLYING wml-compte
032900                   FOR ALL 'INVALID SYNTAX'
033000           END-IF
033100           .
033200
033300       TEST-LOGIQUE.
033400           INSPECT w-message-courant TALLYING wml-compte
033500               FOR ALL 'ASSERTION FAILED'
033600           IF wml-compte = ZERO
033700               INSPECT w-message-courant TALLYING wml-compte
033800                   FOR ALL 'TEST FAILED'
033900           END-IF
034000           IF wml-compte = ZERO
034100               INSPECT w-message-courant TALLYING wml-compte
034200                   FOR ALL 'LOGIC ERROR'
034300           END-IF
034400           IF wml-compte = ZERO
034500               INSPECT w-message-courant TALLYING wml-compte
034600                   FOR ALL 'INCORRECT RESULT'
034700           END-IF
034800           IF wml-compte = ZERO
034900               INSPECT w-message-courant TALLYING wml-compte
035000                   FOR ALL 'WRONG OUTPUT'
035100           END-IF
035200           IF wml-compte = ZERO
035300               INSPECT w-message-courant TALLYING wml-compte
035400                   FOR ALL 'FAILED TEST'
035500           END-IF
035600           IF wml-compte = ZERO
035700               INSPECT w-message-courant TALLYING wml-compte
035800                   FOR ALL 'DID NOT PASS'
035900           END-IF
036000           IF wml-compte = ZERO
036100               INSPECT w-message-courant TALLYING wml-compte
036200                   FOR ALL 'MISMATCH'
036300           END-IF
036400           .
036500
036600       TEST-TIMEOUT.
036700           INSPECT w-message-courant TALLYING wml-compte
036800               FOR ALL 'TIMEOUT'
036900           IF wml-compte = ZERO
037000               INSPECT w-message-courant TALLYING wml-compte
037100                   FOR ALL 'TIMED OUT'
037200           END-IF
037300           .
037400
037500       TEST-HALLUCINATION.
037600           INSPECT w-message-courant TALLYING wml-compte
037700               FOR ALL 'HALLUCINATION'
037800           IF wml-compte = ZERO
037900               INSPECT w-message-courant TALLYING wml-compte
038000                   FOR ALL 'NONSENSICAL'
038100           END-IF
038200           IF wml-compte = ZERO
038300               INSPECT w-message-courant TALLYING wml-compte
038400                   FOR ALL 'MADE UP'
038500           END-IF
038600           IF wml-compte = ZERO
038700               INSPECT w-message-courant TALLYING wml-compte
038800                   FOR ALL 'FABRICATED'
038900           END-IF
039000           IF wml-compte = ZERO
039100               INSPECT w-message-courant TALLYING wml-compte
039200                   FOR ALL 'NOT IN CONTEXT'
039300           END-IF
039400           IF wml-compte = ZERO
039500               INSPECT w-message-courant TALLYING wml-compte
039600                   FOR ALL 'IRRELEVANT'
039700           END-IF
039800           IF wml-compte = ZERO
039900               INSPECT w-message-courant TALLYING wml-compte
040000                   FOR ALL 'LLM ERROR'
040100           END-IF
040200           IF wml-compte = ZERO
040300               INSPECT w-message-courant TALLYING wml-compte
040400                   FOR ALL 'LLM MISTAKE'
040500           END-IF
040600           .
040700
040800      *****************************************************************
040900      * PROPAGATION-DETECTION (regle etroite) : fail, error,
041000      * exception, crash - sans timeout ni hallucination isoles.
041100      *****************************************************************
041200       DETECTER-ECHEC-ETROIT.
041300           MOVE ZERO                        TO wml-compte
041400           INSPECT w-message-courant TALLYING wml-compte FOR ALL 'FAIL'
041500           IF wml-compte = ZERO
041600               INSPECT w-message-courant TALLYING wml-compte
041700                   FOR ALL 'ERROR'
041800           END-IF
041900           IF wml-compte = ZERO
042000               INSPECT w-message-courant TALLYING wml-compte
042100                   FOR ALL 'EXCEPTION'
042200           END-IF
042300           IF wml-compte = ZERO
042400               INSPECT w-message-courant TALLYING wml-compte
042500                   FOR ALL 'CRASH'
042600           END-IF
042700           IF wml-compte > ZERO
042800               MOVE 'O'     TO bef-drap-narrow (bef-nb-lignes)
042900           END-IF
043000           .
043100
043200      *****************************************************************
043300      * Controle de coherence de l'horodate : les positions heure,
043400      * minute, seconde doivent etre numeriques. Anomalie comptee
043500      * mais non bloquante (le tri texte reste valable).
043600      *****************************************************************
043700       CONTROLER-HORODATE.
043800           IF bef-hor-heure (bef-nb-lignes) NOT NUMERIQUE-VALIDE
043900           OR bef-hor-minute (bef-nb-lignes) NOT NUMERIQUE-VALIDE
044000           OR bef-hor-seconde (bef-nb-lignes) NOT NUMERIQUE-VALIDE
044100               ADD 1                         TO w-cpt-horo-invalide
044200               MOVE bef-horodate (bef-nb-lignes)
044300                                  TO w-derniere-horo-suspecte
044400               IF TRACE-DIAGNOSTIC-ON
044500                   DISPLAY 'TRCANA01, HORODATE SUSPECTE <'
044600                           w-derniere-horo-suspecte '>'
044700               END-IF
044800           END-IF
044900           .
045000
045100      *****************************************************************
045200      * Copie de la table BEF dans AGT puis tri a bulles stable sur
045300      * AGENT-ID (pour le rapport groupe par agent).
045400      *****************************************************************
045500       TRIER-TABLE-PAR-AGENT.
045600           MOVE bef-nb-lignes                TO agt-nb-lignes
045700           MOVE ZERO                         TO w-idx
045800           PERFORM COPIER-LIGNE-AGT
045900               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bef-nb-lignes
046000
046100           IF agt-nb-lignes > 1
046200               SUBTRACT 1 FROM agt-nb-lignes GIVING w-lim
046300               ADD 1                          TO agt-nb-lignes
046400               PERFORM PASSE-BULLES-AGT
046500                   VARYING w-idx FROM 1 BY 1 UNTIL w-idx > w-lim
046600           END-IF
046700           .
046800
046900       COPIER-LIGNE-AGT.
047000           MOVE bef-agent-id   (w-idx) TO agt-agent-id   (w-idx)
047100           MOVE bef-horodate   (w-idx) TO agt-horodate   (w-idx)
047200           MOVE bef-message    (w-idx) TO agt-message    (w-idx)
047300           MOVE bef-drap-echec (w-idx) TO agt-drap-echec (w-idx)
047400           MOVE bef-drap-narrow(w-idx) TO agt-drap-narrow(w-idx)
047500           MOVE bef-categorie  (w-idx) TO agt-categorie  (w-idx)
047600           .
047700
047800       PASSE-BULLES-AGT.
047900           SUBTRACT w-idx FROM agt-nb-lignes GIVING w-lim
048000           ADD 1                              TO w-lim
048100           SUBTRACT 1 FROM w-lim
048200           PERFORM COMPARER-ECHANGER-AGT
048300               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > w-lim
048400           .
048500
048600       COMPARER-ECHANGER-AGT.
048700           IF agt-agent-id (w-idx2) > agt-agent-id (w-idx2 + 1)
048800               MOVE agt-ligne (w-idx2)      TO w-ligne-temp-agt
048900               MOVE agt-ligne (w-idx2 + 1)  TO agt-ligne (w-idx2)
049000               MOVE w-ligne-temp-agt        TO agt-ligne (w-idx2 + 1)
049100           END-IF
049200           .
049300
049400      *****************************************************************
049500      * Copie de la table BEF dans TPS puis tri a bulles sur
049600      * HORODATE (comparaison texte - ISO trie correctement).
049700      *****************************************************************
049800       TRIER-TABLE-PAR-HORODATE.
049900           MOVE bef-nb-lignes                TO tps-nb-lignes
050000           PERFORM COPIER-LIGNE-TPS
050100               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bef-nb-lignes
050200
050300           IF tps-nb-lignes > 1
050400               SUBTRACT 1 FROM tps-nb-lignes GIVING w-lim
050500               ADD 1                          TO tps-nb-lignes
050600               PERFORM PASSE-BULLES-TPS
050700                   VARYING w-idx FROM 1 BY 1 UNTIL w-idx > w-lim
050800           END-IF
050900           .
051000
051100       COPIER-LIGNE-TPS.
051200           MOVE bef-agent-id   (w-idx) TO tps-agent-id   (w-idx)
051300           MOVE bef-horodate   (w-idx) TO tps-horodate   (w-idx)
051400           MOVE bef-message    (w-idx) TO tps-message    (w-idx)
051500           MOVE bef-drap-echec (w-idx) TO tps-drap-echec (w-idx)
051600           MOVE bef-drap-narrow(w-idx) TO tps-drap-narrow(w-idx)
051700           MOVE bef-categorie  (w-idx) TO tps-categorie  (w-idx)
051800           .
051900
052000       PASSE-BULLES-TPS.
052100           SUBTRACT w-idx FROM tps-nb-lignes GIVING w-lim
052200           ADD 1                              TO w-lim
052300           SUBTRACT 1 FROM w-lim
052400           PERFORM COMPARER-ECHANGER-TPS
052500               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > w-lim
052600           .
052700
052800       COMPARER-ECHANGER-TPS.
052900           IF tps-horodate (w-idx2) > tps-horodate (w-idx2 + 1)
053000               MOVE tps-ligne (w-idx2)      TO w-ligne-temp-tps
053100               MOVE tps-ligne (w-idx2 + 1)  TO tps-ligne (w-idx2)
053200               MOVE w-ligne-temp-tps        TO tps-ligne (w-idx2 + 1)
053300           END-IF
053400           .
053500
053600      *****************************************************************
053700      * SECTION 1 - FAILURE ANALYSIS. Controle de rupture sur
053800      * AGENT-ID dans la table AGT (deja triee).
053900      *****************************************************************
054000       IMPRIMER-SECTION-ECHECS.
054100           MOVE SPACES                      TO rpt-ligne
054200           WRITE rpt-enr AFTER ADVANCING C01
054300           MOVE '1. FAILURE ANALYSIS'        TO rpt-ligne
054400           WRITE rpt-enr
054500
054600           MOVE ZERO                        TO w-cpt-total
054700           MOVE SPACES                      TO w-agent-courant
054800
054900           PERFORM IMPRIMER-LIGNE-ECHEC
055000               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > agt-nb-lignes
055100
055200           IF w-agent-courant NOT = SPACES
055300               PERFORM IMPRIMER-TOTAL-AGENT
055400           END-IF
055500
055600           MOVE SPACES                      TO rpt-ligne
055700           WRITE rpt-enr
055800           MOVE w-cpt-total                 TO w-edit-nb
055900           MOVE SPACES                      TO rpt-ligne
056000           STRING 'Total failures (all agents): ' DELIMITED BY SIZE
056100                  w-edit-nb                       DELIMITED BY SIZE
056200                  INTO rpt-ligne
056300           WRITE rpt-enr
056400           .
056500
056600       IMPRIMER-LIGNE-ECHEC.
056700           IF agt-drap-echec (w-idx) NOT = 'O'
056800               GO TO IMPRIMER-LIGNE-ECHEC-EXIT
056900           END-IF
057000
057100           IF agt-agent-id (w-idx) NOT = w-agent-courant
057200               IF w-agent-courant NOT = SPACES
057300                   PERFORM IMPRIMER-TOTAL-AGENT
057400               END-IF
057500               MOVE agt-agent-id (w-idx)     TO w-agent-courant
057600               MOVE ZERO                    TO w-cpt-agent
057700               MOVE SPACES                  TO rpt-ligne
057800               STRING 'Failures for ' DELIMITED BY SIZE
057900                      w-agent-courant        DELIMITED BY SPACE
058000                      ':'                    DELIMITED BY SIZE
058100                      INTO rpt-ligne
058200               WRITE rpt-enr
058300           END-IF
058400
058500           MOVE SPACES                       TO rpt-ligne
058600           STRING '  [' DELIMITED BY SIZE
058700                  agt-horodate (w-idx)        DELIMITED BY SIZE
058800                  '] '                        DELIMITED BY SIZE
058900                  agt-message (w-idx)         DELIMITED BY SPACE
059000                  ' (Category: '              DELIMITED BY SIZE
059100                  agt-categorie (w-idx)       DELIMITED BY SPACE
059200                  ')'                         DELIMITED BY SIZE
059300                  INTO rpt-ligne
059400           WRITE rpt-enr
059500           ADD 1                             TO w-cpt-agent
059600           ADD 1                             TO w-cpt-total
059700           .
059800       IMPRIMER-LIGNE-ECHEC-EXIT.
059900           EXIT.
060000
060100       IMPRIMER-TOTAL-AGENT.
060200           MOVE w-cpt-agent                 TO w-edit-nb
060300           MOVE SPACES                      TO rpt-ligne
060400           STRING '  Total for ' DELIMITED BY SIZE
060500                  w-agent-courant DELIMITED BY SPACE
060600                  ': '            DELIMITED BY SIZE
060700                  w-edit-nb       DELIMITED BY SIZE
060800                  INTO rpt-ligne
060900           WRITE rpt-enr
061000           .
061100
061200      *****************************************************************
061300      * SECTION 2 - FAILURE PROPAGATION. Parcours de la table TPS
061400      * (triee par horodate) et application de la regle etroite.
061500      *****************************************************************
061600       IMPRIMER-SECTION-PROPAGATION.
061700           MOVE SPACES                      TO rpt-ligne
061800           WRITE rpt-enr AFTER ADVANCING C01
061900           MOVE '2. FAILURE PROPAGATION'     TO rpt-ligne
062000           WRITE rpt-enr
062100
062200           SET w-prop-amorcee-non           TO TRUE
062300           MOVE SPACES                      TO w-agent-prec-propagation
062400           MOVE SPACES                      TO wlp-agent-source
062500           MOVE SPACES                      TO wlp-agent-cible
062600
062700           PERFORM TRAITER-PROPAGATION
062800               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > tps-nb-lignes
062900
063000           IF wlp-agent-source = SPACES AND wlp-agent-cible = SPACES
063100               MOVE SPACES                  TO rpt-ligne
063200               MOVE 'No failure propagation detected across agents.'
063300                                             TO rpt-ligne
063400               WRITE rpt-enr
063500           END-IF
063600           .
063700
063800       TRAITER-PROPAGATION.
063900           IF tps-drap-narrow (w-idx) NOT = 'O'
064000               GO TO TRAITER-PROPAGATION-EXIT
064100           END-IF
064200
064300           IF w-prop-amorcee-oui
064400               IF w-agent-prec-propagation NOT = tps-agent-id (w-idx)
064500                   MOVE w-agent-prec-propagation TO wlp-agent-source
064600                   MOVE tps-agent-id (w-idx)     TO wlp-agent-cible
064700                   MOVE tps-horodate (w-idx)     TO wlp-horodate
064800                   MOVE tps-message (w-idx)      TO wlp-message
064900                   PERFORM IMPRIMER-LIGNE-PROPAGATION
065000               END-IF
065100           END-IF
065200           MOVE tps-agent-id (w-idx)        TO w-agent-prec-propagation
065300           SET w-prop-amorcee-oui           TO TRUE
065400           .
065500       TRAITER-PROPAGATION-EXIT.
065600           EXIT.
065700
065800       IMPRIMER-LIGNE-PROPAGATION.
065900           MOVE SPACES                      TO rpt-ligne
066000           STRING '  ' DELIMITED BY SIZE
066100                  wlp-agent-source DELIMITED BY SPACE
066200                  ' -> '           DELIMITED BY SIZE
066300                  wlp-agent-cible  DELIMITED BY SPACE
066400                  ' at '           DELIMITED BY SIZE
066500                  wlp-horodate     DELIMITED BY SIZE
066600                  ': '             DELIMITED BY SIZE
066700                  wlp-message      DELIMITED BY SPACE
066800                  INTO rpt-ligne
066900           WRITE rpt-enr
067000           .
067100
067200      *****************************************************************
067300      * SECTION 3 - FAILURE INTRODUCTION MAP. Parcours de la table
067400      * TPS (triee par horodate), regle large, premiere occurrence
067500      * de chaque message.
067600      *****************************************************************
067700       IMPRIMER-SECTION-INTRODUCTEURS.
067800           MOVE SPACES                      TO rpt-ligne
067900           WRITE rpt-enr AFTER ADVANCING C01
068000           MOVE '3. FAILURE INTRODUCTION MAP' TO rpt-ligne
068100           WRITE rpt-enr
068200
068300           PERFORM TRAITER-INTRODUCTEUR
068400               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > tps-nb-lignes
068500           .
068600
068700       TRAITER-INTRODUCTEUR.
068800           IF tps-drap-echec (w-idx) NOT = 'O'
068900               GO TO TRAITER-INTRODUCTEUR-EXIT
069000           END-IF
069100
069200           PERFORM VERIFIER-DEJA-VU
069300           IF w-message-trouve-non
069400               ADD 1                     TO vus-ens-nb
069500               MOVE tps-agent-id (w-idx) TO vus-ens-agent (vus-ens-nb)
069600               MOVE tps-message (w-idx) TO vus-ens-message (vus-ens-nb)
069700               MOVE 'O'                 TO vus-ens-vu (vus-ens-nb)
069800               MOVE SPACES                         TO rpt-ligne
069900               STRING "  Failure: '" DELIMITED BY SIZE
070000                      tps-message (w-idx) DELIMITED BY SPACE
070100                      "' introduced by agent: " DELIMITED BY SIZE
070200                      tps-agent-id (w-idx) DELIMITED BY SPACE
070300                      INTO rpt-ligne
070400               WRITE rpt-enr
070500           END-IF
070600           .
070700       TRAITER-INTRODUCTEUR-EXIT.
070800           EXIT.
070900
071000      *****************************************************************
071100      * Recherche du message courant (tps-message(w-idx)) dans
071200      * l'ensemble des messages deja vus.
071300      *****************************************************************
071400       VERIFIER-DEJA-VU.
071500           SET w-message-trouve-non         TO TRUE
071600           PERFORM COMPARER-MESSAGE-VU
071700               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > vus-ens-nb
071800                       OR w-message-trouve-oui
071900           .
072000
072100       COMPARER-MESSAGE-VU.
072200           IF vus-ens-message (w-idx2) = tps-message (w-idx)
072300               SET w-message-trouve-oui     TO TRUE
072400           END-IF
072500           .
072600
072700      *****************************************************************
072800      * Fermeture des fichiers.
072900      *****************************************************************
073000       TERMINAISON.
073100           CLOSE logs-before
073200           CLOSE analysis-report
073300           .
073400
073500       END PROGRAM TRCANA01.
