000100      *****************************************************************
000200      *    TRCCTAB - TABLE MEMOIRE DES ENREGISTREMENTS DE TRACE
000300      *    -------------------------------------------------------
000400      *    Table de travail chargee en memoire a partir d'un fichier
000500      *    de trace (limite de 200 lignes en memoire, cf. dossier
000600      *    d'analyse interne). Copiee avec REPLACING pour distinguer
000700      *    la table avant-patch de la table apres-patch dans les
000800      *    programmes qui traitent les deux.
000900      *****************************************************************
001000       01  :PROG:-table.
001100           05  :PROG:-nb-lignes          PIC 9(03) COMP.
001200           05  :PROG:-ligne OCCURS 200 TIMES
001300                            INDEXED BY :PROG:-idx.
001400               10  :PROG:-agent-id       PIC X(16).
001500               10  :PROG:-horodate       PIC X(19).
001600               10  :PROG:-message        PIC X(80).
001700               10  :PROG:-drap-echec     PIC X(01).
001800                   88  :PROG:-est-echec        VALUE 'O'.
001900                   88  :PROG:-nest-pas-echec    VALUE 'N'.
002000               10  :PROG:-drap-narrow    PIC X(01).
002100                   88  :PROG:-est-narrow        VALUE 'O'.
002200                   88  :PROG:-nest-pas-narrow   VALUE 'N'.
002300               10  :PROG:-categorie      PIC X(22).
002400               10  FILLER                PIC X(04).
