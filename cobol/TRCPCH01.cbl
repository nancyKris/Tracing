000100      *****************************************************************
000200      *                    C O U C H E  M E T I E R
000300      *                    ------------------------
000400      *****************************************************************
000500      * APPLICATION      : ANALYSE DE TRACES MULTI-AGENTS
000600      * NOM DU PROGRAMME : TRCPCH01
000700      * DESCRIPTION      : PROGRAMME BATCH D'EVALUATION DE L'EFFICACITE
000800      *    D'UN CORRECTIF (PATCH) A PARTIR DE DEUX FICHIERS DE TRACE,
000900      *    L'UN AVANT CORRECTIF ET L'AUTRE APRES CORRECTIF : VERDICT
001000      *    PAR AGENT, LISTES DES ECHECS CORRIGES/PERSISTANTS/NOUVEAUX
001100      *    ET VENTILATION PAR TYPE D'ECHEC. COMPLETE LES SECTIONS 4 A
001200      *    6 DU RAPPORT D'ANALYSE DEJA AMORCE PAR TRCANA01.
001300      *****************************************************************
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.      TRCPCH01.
001600       AUTHOR.          M. PELLERIN.
001700       INSTALLATION.    ATELIER PRODUCTION - EQUIPE QUALITE AGENTS.
001800       DATE-WRITTEN.    19890412.
001900       DATE-COMPILED.
002000       SECURITY.        DIFFUSION RESTREINTE - USAGE INTERNE ATELIER.
002100      *****************************************************************
002200      *    JOURNAL DES MODIFICATIONS
002300      *    ------------------------------------------------------------
002400      * 19890412 MPE TKT0025 CREATION - VERDICT PAR AGENT         TKT0025 
002500      *          (COMPTAGE AVANT/APRES, REGLE ETROITE).           TKT0025 
002600      * 19891030 MPE TKT0028 AJOUT LISTES DE PROPAGATION DU       TKT0028 
002700      *          PATCH (CORRIGES/PARTIELS/NOUVEAUX).              TKT0028 
002800      * 19910506 JDE TKT0040 ABANDON SI PLUS DE 200 LIGNES EN     TKT0040 
002900      *          MEMOIRE SUR L'UN OU L'AUTRE FICHIER.             TKT0040 
003000      * 19930822 JDE TKT0064 VENTILATION PAR TYPE D'ECHEC (10     TKT0064 
003100      *          TYPES) ET COMPTE DES MESSAGES UNIQUES.           TKT0064 
003200      * 19940711 JDE TKT0069 AJOUT DELAI DE RETABLISSEMENT        TKT0069 
003300      *          (ENTRE DERNIER ECHEC AVANT ET 1ER ENR. NORMAL    TKT0069 
003400      *          APRES, MEME JOUR, EN SECONDES).                  TKT0069 
003500      * 19960214 NBT TKT0082 LISTE DES AGENTS SANS DOUBLON,       TKT0082 
003600      *          CONSTRUITE SUR AVANT UNION APRES.                TKT0082 
003700      * 19981130 PLG TKT0092 PASSAGE AN 2000 - HORODATE SUR 4     TKT0092 
003800      *          POSITIONS D'ANNEE - COMPARAISON TEXTE INCHANGEE. TKT0092 
003900      * 20040503 NBT TKT0119 OUVERTURE DU RAPPORT EN EXTENSION    TKT0119 
004000      *          POUR ENCHAINER A LA SUITE DE TRCANA01.           TKT0119 
004100      * 20081009 NBT TKT0146 RELECTURE CONJOINTE AVEC TRCANA01    TKT0146 
004200      *          - HARMONISATION DES LIBELLES DE SECTION.         TKT0146 
004300      * 20130318 EDY TKT0171 RELECTURE - AUCUNE ANOMALIE.         TKT0171 
004400      *****************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. ZIA.
004800       OBJECT-COMPUTER. VIRTEL.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM
005100           UPSI-0 ON STATUS IS TRACE-DIAGNOSTIC-ON
005200                  OFF STATUS IS TRACE-DIAGNOSTIC-OFF.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500      *    Fichier de trace avant-patch
005600           SELECT logs-before     ASSIGN TO LOGSBEF
005700             FILE STATUS IS w-stat-bef.
005800      *    Fichier de trace apres-patch
005900           SELECT logs-after      ASSIGN TO LOGSAFT
006000             FILE STATUS IS w-stat-apr.
006100      *    Rapport d'analyse (sections 4 a 6 - complete celui de
006200      *    TRCANA01, ouvert ici en extension)
006300           SELECT analysis-report ASSIGN TO ANLYSRPT
006400             FILE STATUS IS w-stat-rpt.
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  logs-before RECORDING MODE F.
006800       COPY TRCCLOG REPLACING ==:PROG:== BY ==flb==.
006900       FD  logs-after RECORDING MODE F.
007000       COPY TRCCLOG REPLACING ==:PROG:== BY ==fla==.
007100       FD  analysis-report RECORDING MODE F.
007200       01  rpt-enr.
007300           05  rpt-ligne                  PIC X(128).
007400           05  FILLER                     PIC X(04).
007500
007600       WORKING-STORAGE SECTION.
007700      *-----------------------------------------------------------
007800      *    Indicateurs de fin de fichier et de recherche
007900      *-----------------------------------------------------------
008000       01  w-indicateurs.
008100           05  w-fin-fic-bef              PIC X(01).
008200               88  w-fin-fic-bef-oui             VALUE 'O'.
008300               88  w-fin-fic-bef-non             VALUE 'N'.
008400           05  w-fin-fic-apr              PIC X(01).
008500               88  w-fin-fic-apr-oui             VALUE 'O'.
008600               88  w-fin-fic-apr-non             VALUE 'N'.
008700           05  w-message-trouve           PIC X(01).
008800               88  w-message-trouve-oui          VALUE 'O'.
008900               88  w-message-trouve-non          VALUE 'N'.
009000           05  FILLER                     PIC X(04).
009100
009200       01  w-etats-fichiers.
009300           05  w-stat-bef                 PIC X(02).
009400           05  w-stat-apr                 PIC X(02).
009500           05  w-stat-rpt                 PIC X(02).
009600           05  FILLER                     PIC X(02).
009700
009800      *-----------------------------------------------------------
009900      *    Table memoire des enregistrements avant-patch
010000      *-----------------------------------------------------------
010100       COPY TRCCTAB REPLACING ==:PROG:== BY ==bef==.
010200      *-----------------------------------------------------------
010300      *    Table memoire des enregistrements apres-patch
010400      *-----------------------------------------------------------
010500       COPY TRCCTAB REPLACING ==:PROG:== BY ==apr==.
010600      *-----------------------------------------------------------
010700      *    Ensemble des messages d'echec uniques avant-patch
010800      *-----------------------------------------------------------
010900       COPY TRCCMSG REPLACING ==:PROG:== BY ==bmu==.
011000      *-----------------------------------------------------------
011100      *    Ensemble des messages d'echec uniques apres-patch
011200      *-----------------------------------------------------------
011300       COPY TRCCMSG REPLACING ==:PROG:== BY ==amu==.
011400      *-----------------------------------------------------------
011500      *    Resultat d'evaluation de patch courant (zone de travail)
011600      *-----------------------------------------------------------
011700       COPY TRCCPEV.
011800
011900      *-----------------------------------------------------------
012000      *    Liste des agents distincts rencontres (avant union apres)
012100      *-----------------------------------------------------------
012200       01  w-agents.
012300           05  w-ag-nb                    PIC 9(03) COMP.
012400           05  w-ag-ligne OCCURS 50 TIMES.
012500               10  w-ag-id                PIC X(16).
012600               10  FILLER                 PIC X(04).
012700
012800      *-----------------------------------------------------------
012900      *    Compteurs et indices de travail
013000      *-----------------------------------------------------------
013100       01  w-compteurs.
013200           05  w-idx                      PIC 9(03) COMP.
013300           05  w-idx2                     PIC 9(03) COMP.
013400           05  w-idx3                     PIC 9(03) COMP.
013500           05  w-cpt-b                    PIC 9(05) COMP.
013600           05  w-cpt-a                    PIC 9(05) COMP.
013700           05  FILLER                     PIC X(04).
013800
013900      *-----------------------------------------------------------
014000      *    Compteurs de ventilation par type d'echec (10 types),
014100      *    avant et apres. Vue alternee a plat pour la remise a
014200      *    zero globale.
014300      *-----------------------------------------------------------
014400       01  w-type-comptes.
014500           05  w-typ-bef OCCURS 10 TIMES  PIC 9(05) COMP.
014600           05  w-typ-apr OCCURS 10 TIMES  PIC 9(05) COMP.
014700           05  FILLER                     PIC X(04).
014800       01  w-type-comptes-r REDEFINES w-type-comptes.
014900           05  w-typ-tout OCCURS 20 TIMES PIC 9(05) COMP.
015000
015100       01  w-type-idx                     PIC 9(02) COMP.
015200       01  w-type-nom                     PIC X(12).
015300
015400      *-----------------------------------------------------------
015500      *    Zone d'edition des compteurs pour les lignes du rapport
015600      *-----------------------------------------------------------
015700       01  w-zone-edition.
015800           05  w-edit-b                   PIC ZZZZ9.
015900           05  w-edit-a                   PIC ZZZZ9.
016000           05  FILLER                     PIC X(02).
016100
016200      *-----------------------------------------------------------
016300      *    Delai de retablissement (TIME-TO-RECOVERY) - horodates
016400      *    de travail avec leur vue decomposee HH/MM/SS.
016500      *-----------------------------------------------------------
016600       01  w-ttr-avant-ts                 PIC X(19).
016700       01  w-ttr-avant-ts-r REDEFINES w-ttr-avant-ts.
016800           05  w-ttra-date                PIC X(10).
016900           05  FILLER                     PIC X(01).
017000           05  w-ttra-heure               PIC X(02).
017100           05  FILLER                     PIC X(01).
017200           05  w-ttra-minute              PIC X(02).
017300           05  FILLER                     PIC X(01).
017400           05  w-ttra-seconde             PIC X(02).
017500
017600       01  w-ttr-apres-ts                 PIC X(19).
017700       01  w-ttr-apres-ts-r REDEFINES w-ttr-apres-ts.
017800           05  w-ttrp-date                PIC X(10).
017900           05  FILLER                     PIC X(01).
018000           05  w-ttrp-heure               PIC X(02).
018100           05  FILLER                     PIC X(01).
018200           05  w-ttrp-minute              PIC X(02).
018300           05  FILLER                     PIC X(01).
018400           05  w-ttrp-seconde             PIC X(02).
018500
018600       01  w-ttr-nombres.
018700           05  w-ttra-h-num               PIC 9(02).
018800           05  w-ttra-m-num               PIC 9(02).
018900           05  w-ttra-s-num               PIC 9(02).
019000           05  w-ttrp-h-num               PIC 9(02).
019100           05  w-ttrp-m-num               PIC 9(02).
019200           05  w-ttrp-s-num               PIC 9(02).
019300           05  w-ttr-secs-avant           PIC 9(07) COMP.
019400           05  w-ttr-secs-apres           PIC 9(07) COMP.
019500           05  w-ttr-diff                 PIC S9(07) COMP.
019600           05  FILLER                     PIC X(04).
019700
019800       01  w-agent-courant                PIC X(16).
019900       01  w-message-courant              PIC X(80).
020000
020100      *-----------------------------------------------------------
020200      *    Compteur de mots-cles (INSPECT TALLYING)
020300      *-----------------------------------------------------------
020400       01  w-mot-cles-larges.
020500           05  wml-compte                 PIC 9(03) COMP.
020600
020700      *-----------------------------------------------------------
020800      *    Zone de travail pour le dernier ecart de temps de
020900      *    reprise calcule, reprise dans le message de trace
021000      *    diagnostic (switch UPSI-0).
021100      *-----------------------------------------------------------
021200       77  w-dernier-ecart-ttr        PIC S9(07).
021300
021400       PROCEDURE DIVISION.
021500      *****************************************************************
021600       DEBUT.
021700           DISPLAY 'TRCPCH01, DEBUT EVALUATION EFFICACITE DU PATCH'
021800           PERFORM INITIALISATION
021900           PERFORM CHARGER-TABLE-AVANT
022000           PERFORM CHARGER-TABLE-APRES
022100           PERFORM CONSTRUIRE-AGENTS
022200           PERFORM CONSTRUIRE-ENSEMBLE-AVANT
022300           PERFORM CONSTRUIRE-ENSEMBLE-APRES
022400           PERFORM IMPRIMER-SECTION-EFFICACITE
022500           PERFORM IMPRIMER-SECTION-PROPAGATION-PATCH
022600           PERFORM IMPRIMER-SECTION-AVANCEE
022700           PERFORM TERMINAISON
022800           GOBACK
022900           .
023000
023100      *****************************************************************
023200      * Ouverture des fichiers en entree et du rapport en extension
023300      * (le rapport a deja ete cree et amorce par TRCANA01).
023400      *****************************************************************
023500       INITIALISATION.
023600           SET w-fin-fic-bef-non          TO TRUE
023700           SET w-fin-fic-apr-non          TO TRUE
023800           MOVE ZERO                      TO bef-nb-lignes
023900           MOVE ZERO                      TO apr-nb-lignes
024000           MOVE ZERO                      TO bmu-ens-nb
024100           MOVE ZERO                      TO amu-ens-nb
024200           MOVE ZERO                      TO w-ag-nb
024300
024400           OPEN INPUT  logs-before
024500           OPEN INPUT  logs-after
024600           OPEN EXTEND analysis-report
024700
024800           IF w-stat-bef NOT = '00'
024900               DISPLAY 'TRCPCH01, ERREUR OUVERTURE LOGSBEF ' w-stat-bef
025000               GO TO TERMINAISON
025100           END-IF
025200           IF w-stat-apr NOT = '00'
025300               DISPLAY 'TRCPCH01, ERREUR OUVERTURE LOGSAFT ' w-stat-apr
025400               GO TO TERMINAISON
025500           END-IF
025600           .
025700
025800      *****************************************************************
025900      * Chargement du fichier avant-patch : drapeaux large et etroit
026000      * poses a la volee pour chaque ligne.
026100      *****************************************************************
026200       CHARGER-TABLE-AVANT.
026300           PERFORM LECTURE-AVANT UNTIL w-fin-fic-bef-oui
026400           .
026500
026600       LECTURE-AVANT.
026700           READ logs-before
026800               AT END
026900                   SET w-fin-fic-bef-oui  TO TRUE
027000               NOT AT END
027100                   PERFORM EMPILER-LIGNE-BEF
027200           END-READ
027300           .
027400
027500       EMPILER-LIGNE-BEF.
027600           IF bef-nb-lignes = 200
027700               DISPLAY 'TRCPCH01, ABANDON - PLUS DE 200 LIGNES DE '
027800                        'TRACE AVANT-PATCH EN MEMOIRE'
027900               MOVE 16                    TO RETURN-CODE
028000               STOP RUN
028100           END-IF
028200
028300           ADD 1                          TO bef-nb-lignes
028400           MOVE flb-agent-id     TO bef-agent-id  (bef-nb-lignes)
028500           MOVE flb-horodate     TO bef-horodate  (bef-nb-lignes)
028600           MOVE flb-message      TO bef-message   (bef-nb-lignes)
028700           MOVE 'N'               TO bef-drap-echec  (bef-nb-lignes)
028800           MOVE 'N'               TO bef-drap-narrow (bef-nb-lignes)
028900           MOVE SPACES             TO bef-categorie   (bef-nb-lignes)
029000
029100           PERFORM DETECTER-LARGE-BEF
029200           PERFORM DETECTER-ETROIT-BEF
029300           .
029400
029500      *****************************************************************
029600      * Chargement du fichier apres-patch : memes drapeaux.
029700      *****************************************************************
029800       CHARGER-TABLE-APRES.
029900           PERFORM LECTURE-APRES UNTIL w-fin-fic-apr-oui
030000           .
030100
030200       LECTURE-APRES.
030300           READ logs-after
030400               AT END
030500                   SET w-fin-fic-apr-oui  TO TRUE
030600               NOT AT END
030700                   PERFORM EMPILER-LIGNE-APR
030800           END-READ
030900           .
031000
031100       EMPILER-LIGNE-APR.
031200           IF apr-nb-lignes = 200
031300               DISPLAY 'TRCPCH01, ABANDON - PLUS DE 200 LIGNES DE '
031400                        'TRACE APRES-PATCH EN MEMOIRE'
031500               MOVE 16                    TO RETURN-CODE
031600               STOP RUN
031700           END-IF
031800
031900           ADD 1                          TO apr-nb-lignes
032000           MOVE fla-agent-id     TO apr-agent-id  (apr-nb-lignes)
032100           MOVE fla-horodate     TO apr-horodate  (apr-nb-lignes)
032200           MOVE fla-message      TO apr-message   (apr-nb-lignes)
032300           MOVE 'N'               TO apr-drap-echec  (apr-nb-lignes)
032400           MOVE 'N'               TO apr-drap-narrow (apr-nb-lignes)
032500           MOVE SPACES             TO apr-categorie   (apr-nb-lignes)
032600
032700           PERFORM DETECTER-LARGE-APR
032800           PERFORM DETECTER-ETROIT-APR
032900           .
033000
033100      *****************************************************************
033200      * FAILURE-DETECTION (regle large), table avant-patch.
033300      *****************************************************************
033400       DETECTER-LARGE-BEF.
033500           MOVE bef-message (bef-nb-lignes) TO w-message-courant
033600           INSPECT w-message-courant
033700               CONVERTING
033800               'abcdefghijklmnopqrstuvwxyz'
033900               TO
034000               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034100
034200           MOVE ZERO                        TO wml-compte
034300           INSPECT w-message-courant TALLYING wml-compte FOR ALL 'FAIL'
034400           IF wml-compte = ZERO
034500              INSPECT w-message-courant TALLYING wml-compte
034600                 FOR ALL 'ERROR'
034700           END-IF
034800           IF wml-compte = ZERO
034900              INSPECT w-message-courant TALLYING wml-compte
035000                 FOR ALL 'EXCEPTION'
035100           END-IF
035200           IF wml-compte = ZERO
035300              INSPECT w-message-courant TALLYING wml-compte
035400                 FOR ALL 'CRASH'
035500           END-IF
035600           IF wml-compte = ZERO
035700              INSPECT w-message-courant TALLYING wml-compte
035800                 FOR ALL 'TIMEOUT'
035900           END-IF
036000           IF wml-compte = ZERO
036100              INSPECT w-message-courant TALLYING wml-compte
036200                 FOR ALL 'HALLUCINATION'
036300           END-IF
036400
036500           IF wml-compte > ZERO
036600               MOVE 'O'       TO bef-drap-echec (bef-nb-lignes)
036700           END-IF
036800           .
036900
037000      *****************************************************************
037100      * FAILURE-DETECTION (regle large), table apres-patch.
037200      *****************************************************************
037300       DETECTER-LARGE-APR.
037400           MOVE apr-message (apr-nb-lignes) TO w-message-courant
037500           INSPECT w-message-courant
037600               CONVERTING
037700               'abcdefghijklmnopqrstuvwxyz'
037800               TO
037900               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038000
038100           MOVE ZERO                        TO wml-compte
038200           INSPECT w-message-courant TALLYING wml-compte FOR ALL 'FAIL'
038300           IF wml-compte = ZERO
038400              INSPECT w-message-courant TALLYING wml-compte
038500                 FOR ALL 'ERROR'
038600           END-IF
038700           IF wml-compte = ZERO
038800              INSPECT w-message-courant TALLYING wml-compte
038900                 FOR ALL 'EXCEPTION'
039000           END-IF
039100           IF wml-compte = ZERO
039200              INSPECT w-message-courant TALLYING wml-compte
039300                 FOR ALL 'CRASH'
039400           END-IF
039500           IF wml-compte = ZERO
039600              INSPECT w-message-courant TALLYING wml-compte
039700                 FOR ALL 'TIMEOUT'
039800           END-IF
039900           IF wml-compte = ZERO
040000              INSPECT w-message-courant TALLYING wml-compte
040100                 FOR ALL 'HALLUCINATION'
040200           END-IF
040300
040400           IF wml-compte > ZERO
040500               MOVE 'O'       TO apr-drap-echec (apr-nb-lignes)
040600           END-IF
040700           .
040800
040900      *****************************************************************
041000      * PROPAGATION-DETECTION (regle etroite), table avant-patch.
041100      *****************************************************************
041200       DETECTER-ETROIT-BEF.
041300           MOVE ZERO                        TO wml-compte
041400           INSPECT w-message-courant TALLYING wml-compte FOR ALL 'FAIL'
041500           IF wml-compte = ZERO
041600               INSPECT w-message-courant TALLYING wml-compte
041700                   FOR ALL 'ERROR'
041800           END-IF
041900           IF wml-compte = ZERO
042000               INSPECT w-message-courant TALLYING wml-compte
042100                   FOR ALL 'EXCEPTION'
042200           END-IF
042300           IF wml-compte = ZERO
042400               INSPECT w-message-courant TALLYING wml-compte
042500                   FOR ALL 'CRASH'
042600           END-IF
042700           IF wml-compte > ZERO
042800               MOVE 'O'      TO bef-drap-narrow (bef-nb-lignes)
042900           END-IF
043000           .
043100
043200      *****************************************************************
043300      * PROPAGATION-DETECTION (regle etroite), table apres-patch.
043400      *****************************************************************
043500       DETECTER-ETROIT-APR.
043600           MOVE ZERO                        TO wml-compte
043700           INSPECT w-message-courant TALLYING wml-compte FOR ALL 'FAIL'
043800           IF wml-compte = ZERO
043900               INSPECT w-message-courant TALLYING wml-compte
044000                   FOR ALL 'ERROR'
044100           END-IF
044200           IF wml-compte = ZERO
044300               INSPECT w-message-courant TALLYING wml-compte
044400                   FOR ALL 'EXCEPTION'
044500           END-IF
044600           IF wml-compte = ZERO
044700               INSPECT w-message-courant TALLYING wml-compte
044800                   FOR ALL 'CRASH'
044900           END-IF
045000           IF wml-compte > ZERO
045100               MOVE 'O'      TO apr-drap-narrow (apr-nb-lignes)
045200           END-IF
045300           .
045400
045500      *****************************************************************
045600      * Liste, sans doublon, des agents rencontres dans les deux
045700      * fichiers (union).
045800      *****************************************************************
045900       CONSTRUIRE-AGENTS.
046000           PERFORM AJOUTER-AGENT-AVANT
046100               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bef-nb-lignes
046200           PERFORM AJOUTER-AGENT-APRES
046300               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > apr-nb-lignes
046400           .
046500
046600       AJOUTER-AGENT-AVANT.
046700           MOVE bef-agent-id (w-idx)        TO w-agent-courant
046800           PERFORM VERIFIER-AGENT-CONNU
046900           IF w-message-trouve-non
047000               ADD 1                         TO w-ag-nb
047100               MOVE w-agent-courant          TO w-ag-id (w-ag-nb)
047200           END-IF
047300           .
047400
047500       AJOUTER-AGENT-APRES.
047600           MOVE apr-agent-id (w-idx)        TO w-agent-courant
047700           PERFORM VERIFIER-AGENT-CONNU
047800           IF w-message-trouve-non
047900               ADD 1                         TO w-ag-nb
048000               MOVE w-agent-courant          TO w-ag-id (w-ag-nb)
048100           END-IF
048200           .
048300
048400       VERIFIER-AGENT-CONNU.
048500           SET w-message-trouve-non         TO TRUE
048600           PERFORM COMPARER-AGENT
048700               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > w-ag-nb
048800                       OR w-message-trouve-oui
048900           .
049000
049100       COMPARER-AGENT.
049200           IF w-ag-id (w-idx2) = w-agent-courant
049300               SET w-message-trouve-oui      TO TRUE
049400           END-IF
049500           .
049600
049700      *****************************************************************
049800      * Ensemble des messages d'echec uniques par agent (regle large),
049900      * table avant-patch.
050000      *****************************************************************
050100       CONSTRUIRE-ENSEMBLE-AVANT.
050200           PERFORM AJOUTER-ENSEMBLE-AVANT
050300               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bef-nb-lignes
050400           .
050500
050600       AJOUTER-ENSEMBLE-AVANT.
050700           IF bef-drap-echec (w-idx) NOT = 'O'
050800               GO TO AJOUTER-ENSEMBLE-AVANT-EXIT
050900           END-IF
051000           PERFORM VERIFIER-DANS-AVANT-ENS
051100           IF w-message-trouve-non
051200               ADD 1                     TO bmu-ens-nb
051300               MOVE bef-agent-id (w-idx) TO bmu-ens-agent (bmu-ens-nb)
051400               MOVE bef-message (w-idx)
051500                   TO bmu-ens-message (bmu-ens-nb)
051600               MOVE 'O'                  TO bmu-ens-vu (bmu-ens-nb)
051700           END-IF
051800           .
051900       AJOUTER-ENSEMBLE-AVANT-EXIT.
052000           EXIT.
052100
052200       VERIFIER-DANS-AVANT-ENS.
052300           SET w-message-trouve-non          TO TRUE
052400           PERFORM COMPARER-ENS-AVANT
052500               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > bmu-ens-nb
052600                       OR w-message-trouve-oui
052700           .
052800
052900       COMPARER-ENS-AVANT.
053000           IF bmu-ens-agent (w-idx2) = bef-agent-id (w-idx)
053100           AND bmu-ens-message (w-idx2) = bef-message (w-idx)
053200               SET w-message-trouve-oui       TO TRUE
053300           END-IF
053400           .
053500
053600      *****************************************************************
053700      * Ensemble des messages d'echec uniques par agent (regle large),
053800      * table apres-patch.
053900      *****************************************************************
054000       CONSTRUIRE-ENSEMBLE-APRES.
054100           PERFORM AJOUTER-ENSEMBLE-APRES
054200               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > apr-nb-lignes
054300           .
054400
054500       AJOUTER-ENSEMBLE-APRES.
054600           IF apr-drap-echec (w-idx) NOT = 'O'
054700               GO TO AJOUTER-ENSEMBLE-APRES-EXIT
054800           END-IF
054900           PERFORM VERIFIER-DANS-APRES-ENS
055000           IF w-message-trouve-non
055100               ADD 1                     TO amu-ens-nb
055200               MOVE apr-agent-id (w-idx) TO amu-ens-agent (amu-ens-nb)
055300               MOVE apr-message (w-idx)
055400                   TO amu-ens-message (amu-ens-nb)
055500               MOVE 'O'                  TO amu-ens-vu (amu-ens-nb)
055600           END-IF
055700           .
055800       AJOUTER-ENSEMBLE-APRES-EXIT.
055900           EXIT.
056000
056100       VERIFIER-DANS-APRES-ENS.
056200           SET w-message-trouve-non          TO TRUE
056300           PERFORM COMPARER-ENS-APRES
056400               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > amu-ens-nb
056500                       OR w-message-trouve-oui
056600           .
056700
056800       COMPARER-ENS-APRES.
056900           IF amu-ens-agent (w-idx2) = apr-agent-id (w-idx)
057000           AND amu-ens-message (w-idx2) = apr-message (w-idx)
057100               SET w-message-trouve-oui       TO TRUE
057200           END-IF
057300           .
057400
057500      *****************************************************************
057600      * SECTION 4 - PATCH EFFECTIVENESS. Une ligne par agent.
057700      *****************************************************************
057800       IMPRIMER-SECTION-EFFICACITE.
057900           MOVE SPACES                      TO rpt-ligne
058000           WRITE rpt-enr AFTER ADVANCING C01
058100           MOVE '4. PATCH EFFECTIVENESS'     TO rpt-ligne
058200           WRITE rpt-enr
058300
058400           PERFORM IMPRIMER-LIGNE-EFFICACITE
058500               VARYING w-idx3 FROM 1 BY 1 UNTIL w-idx3 > w-ag-nb
058600           .
058700
058800       IMPRIMER-LIGNE-EFFICACITE.
058900           MOVE w-ag-id (w-idx3)            TO w-agent-courant
059000           PERFORM COMPTER-NARROW-AVANT
059100           PERFORM COMPTER-NARROW-APRES
059200           MOVE w-agent-courant             TO wrp-agent-id
059300           MOVE w-cpt-b                     TO wrp-nb-avant
059400           MOVE w-cpt-a                     TO wrp-nb-apres
059500           PERFORM DETERMINER-VERDICT
059600
059700           MOVE SPACES                      TO rpt-ligne
059800           STRING '  ' DELIMITED BY SIZE
059900                  wrp-agent-id               DELIMITED BY SPACE
060000                  ': '                       DELIMITED BY SIZE
060100                  wrp-verdict                DELIMITED BY SPACE
060200                  INTO rpt-ligne
060300           WRITE rpt-enr
060400           .
060500
060600       COMPTER-NARROW-AVANT.
060700           MOVE ZERO                        TO w-cpt-b
060800           PERFORM VERIFIER-NARROW-AVANT
060900               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bef-nb-lignes
061000           .
061100
061200       VERIFIER-NARROW-AVANT.
061300           IF bef-agent-id (w-idx) = w-agent-courant
061400           AND bef-drap-narrow (w-idx) = 'O'
061500               ADD 1                         TO w-cpt-b
061600           END-IF
061700           .
061800
061900       COMPTER-NARROW-APRES.
062000           MOVE ZERO                        TO w-cpt-a
062100           PERFORM VERIFIER-NARROW-APRES
062200               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > apr-nb-lignes
062300           .
062400
062500       VERIFIER-NARROW-APRES.
062600           IF apr-agent-id (w-idx) = w-agent-courant
062700           AND apr-drap-narrow (w-idx) = 'O'
062800               ADD 1                         TO w-cpt-a
062900           END-IF
063000           .
063100
063200      *****************************************************************
063300      * PATCH-VERDICT : premiere condition qui correspond l'emporte.
063400      *****************************************************************
063500       DETERMINER-VERDICT.
063600           EVALUATE TRUE
063700             WHEN wrp-nb-avant = 0 AND wrp-nb-apres = 0
063800                 MOVE 'No failures before or after patch.'
063900                                            TO wrp-verdict
064000             WHEN wrp-nb-avant > 0 AND wrp-nb-apres = 0
064100                 MOVE wrp-nb-avant           TO w-edit-b
064200                 MOVE SPACES                 TO wrp-verdict
064300                 STRING 'All failures resolved (before: '
064400                             DELIMITED BY SIZE
064500                        w-edit-b             DELIMITED BY SIZE
064600                        ', after: 0).'       DELIMITED BY SIZE
064700                        INTO wrp-verdict
064800             WHEN wrp-nb-avant = 0 AND wrp-nb-apres > 0
064900                 MOVE wrp-nb-apres           TO w-edit-a
065000                 MOVE SPACES                 TO wrp-verdict
065100                 STRING 'New failures introduced (before: 0, after: '
065200                             DELIMITED BY SIZE
065300                        w-edit-a             DELIMITED BY SIZE
065400                        ').'                 DELIMITED BY SIZE
065500                        INTO wrp-verdict
065600             WHEN wrp-nb-apres < wrp-nb-avant
065700                 MOVE wrp-nb-avant           TO w-edit-b
065800                 MOVE wrp-nb-apres           TO w-edit-a
065900                 MOVE SPACES                 TO wrp-verdict
066000                 STRING 'Failures reduced (before: '
066100                             DELIMITED BY SIZE
066200                        w-edit-b             DELIMITED BY SIZE
066300                        ', after: '          DELIMITED BY SIZE
066400                        w-edit-a             DELIMITED BY SIZE
066500                        ').'                 DELIMITED BY SIZE
066600                        INTO wrp-verdict
066700             WHEN wrp-nb-apres = wrp-nb-avant
066800                 MOVE wrp-nb-avant           TO w-edit-b
066900                 MOVE wrp-nb-apres           TO w-edit-a
067000                 MOVE SPACES                 TO wrp-verdict
067100                 STRING 'No change in failures (before: '
067200                             DELIMITED BY SIZE
067300                        w-edit-b             DELIMITED BY SIZE
067400                        ', after: '          DELIMITED BY SIZE
067500                        w-edit-a             DELIMITED BY SIZE
067600                        ').'                 DELIMITED BY SIZE
067700                        INTO wrp-verdict
067800             WHEN OTHER
067900                 MOVE wrp-nb-avant           TO w-edit-b
068000                 MOVE wrp-nb-apres           TO w-edit-a
068100                 MOVE SPACES                 TO wrp-verdict
068200                 STRING 'Failures increased (before: '
068300                             DELIMITED BY SIZE
068400                        w-edit-b             DELIMITED BY SIZE
068500                        ', after: '          DELIMITED BY SIZE
068600                        w-edit-a             DELIMITED BY SIZE
068700                        ').'                 DELIMITED BY SIZE
068800                        INTO wrp-verdict
068900           END-EVALUATE
069000           .
069100
069200      *****************************************************************
069300      * SECTION 5 - PATCH PROPAGATION ANALYSIS. Par agent : corriges
069400      * completement, corriges partiellement (persistants), nouveaux.
069500      *****************************************************************
069600       IMPRIMER-SECTION-PROPAGATION-PATCH.
069700           MOVE SPACES                      TO rpt-ligne
069800           WRITE rpt-enr AFTER ADVANCING C01
069900           MOVE '5. PATCH PROPAGATION ANALYSIS' TO rpt-ligne
070000           WRITE rpt-enr
070100
070200           PERFORM IMPRIMER-AGENT-PROPAGATION-PATCH
070300               VARYING w-idx3 FROM 1 BY 1 UNTIL w-idx3 > w-ag-nb
070400           .
070500
070600       IMPRIMER-AGENT-PROPAGATION-PATCH.
070700           MOVE w-ag-id (w-idx3)            TO w-agent-courant
070800           MOVE SPACES                      TO rpt-ligne
070900           STRING '  ' DELIMITED BY SIZE
071000                  w-agent-courant            DELIMITED BY SPACE
071100                  ':'                        DELIMITED BY SIZE
071200                  INTO rpt-ligne
071300           WRITE rpt-enr
071400
071500           MOVE SPACES                      TO rpt-ligne
071600           MOVE '    Fully fixed:'           TO rpt-ligne
071700           WRITE rpt-enr
071800           PERFORM IMPRIMER-FIXES-COMPLETS
071900               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bmu-ens-nb
072000
072100           MOVE SPACES                      TO rpt-ligne
072200           MOVE '    Partially fixed (still present):' TO rpt-ligne
072300           WRITE rpt-enr
072400           PERFORM IMPRIMER-FIXES-PARTIELS
072500               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bmu-ens-nb
072600
072700           MOVE SPACES                      TO rpt-ligne
072800           MOVE '    Newly introduced:'      TO rpt-ligne
072900           WRITE rpt-enr
073000           PERFORM IMPRIMER-NOUVEAUX
073100               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > amu-ens-nb
073200           .
073300
073400       IMPRIMER-FIXES-COMPLETS.
073500           IF bmu-ens-agent (w-idx) NOT = w-agent-courant
073600               GO TO IMPRIMER-FIXES-COMPLETS-EXIT
073700           END-IF
073800           PERFORM VERIFIER-DANS-APRES-MSG
073900           IF w-message-trouve-non
074000               MOVE SPACES                   TO rpt-ligne
074100               STRING '      ' DELIMITED BY SIZE
074200                      bmu-ens-message (w-idx) DELIMITED BY SPACE
074300                      INTO rpt-ligne
074400               WRITE rpt-enr
074500           END-IF
074600           .
074700       IMPRIMER-FIXES-COMPLETS-EXIT.
074800           EXIT.
074900
075000       IMPRIMER-FIXES-PARTIELS.
075100           IF bmu-ens-agent (w-idx) NOT = w-agent-courant
075200               GO TO IMPRIMER-FIXES-PARTIELS-EXIT
075300           END-IF
075400           PERFORM VERIFIER-DANS-APRES-MSG
075500           IF w-message-trouve-oui
075600               MOVE SPACES                   TO rpt-ligne
075700               STRING '      ' DELIMITED BY SIZE
075800                      bmu-ens-message (w-idx) DELIMITED BY SPACE
075900                      INTO rpt-ligne
076000               WRITE rpt-enr
076100           END-IF
076200           .
076300       IMPRIMER-FIXES-PARTIELS-EXIT.
076400           EXIT.
076500
076600       VERIFIER-DANS-APRES-MSG.
076700           SET w-message-trouve-non          TO TRUE
076800           PERFORM COMPARER-APRES-MSG
076900               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > amu-ens-nb
077000                       OR w-message-trouve-oui
077100           .
077200
077300       COMPARER-APRES-MSG.
077400           IF amu-ens-agent (w-idx2) = bmu-ens-agent (w-idx)
077500           AND amu-ens-message (w-idx2) = bmu-ens-message (w-idx)
077600               SET w-message-trouve-oui       TO TRUE
077700           END-IF
077800           .
077900
078000       IMPRIMER-NOUVEAUX.
078100           IF amu-ens-agent (w-idx) NOT = w-agent-courant
078200               GO TO IMPRIMER-NOUVEAUX-EXIT
078300           END-IF
078400           PERFORM VERIFIER-DANS-AVANT-MSG
078500           IF w-message-trouve-non
078600               MOVE SPACES                   TO rpt-ligne
078700               STRING '      ' DELIMITED BY SIZE
078800                      amu-ens-message (w-idx) DELIMITED BY SPACE
078900                      INTO rpt-ligne
079000               WRITE rpt-enr
079100           END-IF
079200           .
079300       IMPRIMER-NOUVEAUX-EXIT.
079400           EXIT.
079500
079600       VERIFIER-DANS-AVANT-MSG.
079700           SET w-message-trouve-non          TO TRUE
079800           PERFORM COMPARER-AVANT-MSG
079900               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > bmu-ens-nb
080000                       OR w-message-trouve-oui
080100           .
080200
080300       COMPARER-AVANT-MSG.
080400           IF bmu-ens-agent (w-idx2) = amu-ens-agent (w-idx)
080500           AND bmu-ens-message (w-idx2) = amu-ens-message (w-idx)
080600               SET w-message-trouve-oui       TO TRUE
080700           END-IF
080800           .
080900
081000      *****************************************************************
081100      * SECTION 6 - ADVANCED PATCH REPORT. Par agent : ventilation
081200      * par type d'echec avant/apres, messages uniques avant/apres,
081300      * delai de retablissement.
081400      *****************************************************************
081500       IMPRIMER-SECTION-AVANCEE.
081600           MOVE SPACES                      TO rpt-ligne
081700           WRITE rpt-enr AFTER ADVANCING C01
081800           MOVE '6. ADVANCED PATCH REPORT'    TO rpt-ligne
081900           WRITE rpt-enr
082000
082100           PERFORM IMPRIMER-AGENT-AVANCE
082200               VARYING w-idx3 FROM 1 BY 1 UNTIL w-idx3 > w-ag-nb
082300           .
082400
082500       IMPRIMER-AGENT-AVANCE.
082600           MOVE w-ag-id (w-idx3)            TO w-agent-courant
082700           MOVE SPACES                      TO rpt-ligne
082800           STRING '  ' DELIMITED BY SIZE
082900                  w-agent-courant            DELIMITED BY SPACE
083000                  ':'                        DELIMITED BY SIZE
083100                  INTO rpt-ligne
083200           WRITE rpt-enr
083300
083400           PERFORM REINITIALISER-TYPES
083500               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > 20
083600           PERFORM CLASSER-AVANT
083700               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bef-nb-lignes
083800           PERFORM CLASSER-APRES
083900               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > apr-nb-lignes
084000           PERFORM IMPRIMER-TYPE
084100               VARYING w-idx2 FROM 1 BY 1 UNTIL w-idx2 > 10
084200
084300           PERFORM COMPTER-UNIQUES-AVANT
084400           PERFORM COMPTER-UNIQUES-APRES
084500           MOVE w-cpt-b                      TO w-edit-b
084600           MOVE SPACES                       TO rpt-ligne
084700           STRING '    Unique failure messages before: '
084800                       DELIMITED BY SIZE
084900                  w-edit-b                   DELIMITED BY SIZE
085000                  INTO rpt-ligne
085100           WRITE rpt-enr
085200           MOVE w-cpt-a                      TO w-edit-a
085300           MOVE SPACES                       TO rpt-ligne
085400           STRING '    Unique failure messages after: '
085500                       DELIMITED BY SIZE
085600                  w-edit-a                   DELIMITED BY SIZE
085700                  INTO rpt-ligne
085800           WRITE rpt-enr
085900
086000           PERFORM CALCULER-TTR
086100           .
086200
086300       REINITIALISER-TYPES.
086400           MOVE ZERO                        TO w-typ-tout (w-idx)
086500           .
086600
086700       CLASSER-AVANT.
086800           IF bef-agent-id (w-idx) NOT = w-agent-courant
086900           OR bef-drap-narrow (w-idx) NOT = 'O'
087000               GO TO CLASSER-AVANT-EXIT
087100           END-IF
087200           MOVE bef-message (w-idx)         TO w-message-courant
087300           INSPECT w-message-courant
087400               CONVERTING
087500               'abcdefghijklmnopqrstuvwxyz'
087600               TO
087700               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
087800           PERFORM CLASSER-TYPE
087900           ADD 1                            TO w-typ-bef (w-type-idx)
088000           .
088100       CLASSER-AVANT-EXIT.
088200           EXIT.
088300
088400       CLASSER-APRES.
088500           IF apr-agent-id (w-idx) NOT = w-agent-courant
088600           OR apr-drap-narrow (w-idx) NOT = 'O'
088700               GO TO CLASSER-APRES-EXIT
088800           END-IF
088900           MOVE apr-message (w-idx)         TO w-message-courant
089000           INSPECT w-message-courant
089100               CONVERTING
089200               'abcdefghijklmnopqrstuvwxyz'
089300               TO
089400               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
089500           PERFORM CLASSER-TYPE
089600           ADD 1                            TO w-typ-apr (w-type-idx)
089700           .
089800       CLASSER-APRES-EXIT.
089900           EXIT.
090000
090100      *****************************************************************
090200      * FAILURE-TYPE (10 types, premiere correspondance l'emporte).
090300      *****************************************************************
090400       CLASSER-TYPE.
090500           MOVE ZERO                        TO wml-compte
090600           INSPECT w-message-courant TALLYING wml-compte
090700               FOR ALL 'TIMEOUT'
090800           IF wml-compte > ZERO
090900               MOVE 1                        TO w-type-idx
091000               GO TO CLASSER-TYPE-EXIT
091100           END-IF
091200
091300           MOVE ZERO                        TO wml-compte
091400           INSPECT w-message-courant TALLYING wml-compte
091500               FOR ALL 'CONNECTION'
091600           IF wml-compte > ZERO
091700               MOVE 2                        TO w-type-idx
091800               GO TO CLASSER-TYPE-EXIT
091900           END-IF
092000
092100           MOVE ZERO                        TO wml-compte
092200           INSPECT w-message-courant TALLYING wml-compte
092300               FOR ALL 'RESOURCE'
092400           IF wml-compte > ZERO
092500               MOVE 3                        TO w-type-idx
092600               GO TO CLASSER-TYPE-EXIT
092700           END-IF
092800
092900           MOVE ZERO                        TO wml-compte
093000           INSPECT w-message-courant TALLYING wml-compte
093100               FOR ALL 'MEMORY'
093200           IF wml-compte > ZERO
093300               MOVE 4                        TO w-type-idx
093400               GO TO CLASSER-TYPE-EXIT
093500           END-IF
093600
093700           MOVE ZERO                        TO wml-compte
093800           INSPECT w-message-courant TALLYING wml-compte
093900               FOR ALL 'DISK'
094000           IF wml-compte > ZERO
094100               MOVE 5                        TO w-type-idx
094200               GO TO CLASSER-TYPE-EXIT
094300           END-IF
094400
094500           MOVE ZERO                        TO wml-compte
094600           INSPECT w-message-courant TALLYING wml-compte
094700               FOR ALL 'EXCEPTION'
094800           IF wml-compte > ZERO
094900               MOVE 6                        TO w-type-idx
095000               GO TO CLASSER-TYPE-EXIT
095100           END-IF
095200
095300           MOVE ZERO                        TO wml-compte
095400           INSPECT w-message-courant TALLYING wml-compte
095500               FOR ALL 'CRASH'
095600           IF wml-compte > ZERO
095700               MOVE 7                        TO w-type-idx
095800               GO TO CLASSER-TYPE-EXIT
095900           END-IF
096000
096100           MOVE ZERO                        TO wml-compte
096200           INSPECT w-message-courant TALLYING wml-compte
096300               FOR ALL 'FAIL'
096400           IF wml-compte > ZERO
096500               MOVE 8                        TO w-type-idx
096600               GO TO CLASSER-TYPE-EXIT
096700           END-IF
096800
096900           MOVE ZERO                        TO wml-compte
097000           INSPECT w-message-courant TALLYING wml-compte
097100               FOR ALL 'ERROR'
097200           IF wml-compte > ZERO
097300               MOVE 9                        TO w-type-idx
097400               GO TO CLASSER-TYPE-EXIT
097500           END-IF
097600
097700           MOVE 10                          TO w-type-idx
097800           .
097900       CLASSER-TYPE-EXIT.
098000           EXIT.
098100
098200       IMPRIMER-TYPE.
098300           IF w-typ-bef (w-idx2) = ZERO AND w-typ-apr (w-idx2) = ZERO
098400               GO TO IMPRIMER-TYPE-EXIT
098500           END-IF
098600           MOVE w-idx2                      TO w-type-idx
098700           PERFORM TROUVER-NOM-TYPE
098800           MOVE w-typ-bef (w-idx2)          TO w-edit-b
098900           MOVE w-typ-apr (w-idx2)          TO w-edit-a
099000           MOVE SPACES                      TO rpt-ligne
099100           STRING '    ' DELIMITED BY SIZE
099200                  w-type-nom                 DELIMITED BY SPACE
099300                  ': before='                DELIMITED BY SIZE
099400                  w-edit-b                   DELIMITED BY SIZE
099500                  ' after='                   DELIMITED BY SIZE
099600                  w-edit-a                    DELIMITED BY SIZE
099700                  INTO rpt-ligne
099800           WRITE rpt-enr
099900           .
100000       IMPRIMER-TYPE-EXIT.
100100           EXIT.
100200
100300       TROUVER-NOM-TYPE.
100400           EVALUATE w-type-idx
100500             WHEN 1   MOVE 'timeout'         TO w-type-nom
100600             WHEN 2   MOVE 'connection'      TO w-type-nom
100700             WHEN 3   MOVE 'resource'        TO w-type-nom
100800             WHEN 4   MOVE 'memory'          TO w-type-nom
100900             WHEN 5   MOVE 'disk'            TO w-type-nom
101000             WHEN 6   MOVE 'exception'       TO w-type-nom
101100             WHEN 7   MOVE 'crash'           TO w-type-nom
101200             WHEN 8   MOVE 'fail'            TO w-type-nom
101300             WHEN 9   MOVE 'error'           TO w-type-nom
101400             WHEN OTHER MOVE 'other'         TO w-type-nom
101500           END-EVALUATE
101600           .
101700
101800       COMPTER-UNIQUES-AVANT.
101900           MOVE ZERO                        TO w-cpt-b
102000           PERFORM COMPTER-UNIQUE-AVANT-L
102100               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bmu-ens-nb
102200           .
102300
102400       COMPTER-UNIQUE-AVANT-L.
102500           IF bmu-ens-agent (w-idx) = w-agent-courant
102600               ADD 1                         TO w-cpt-b
102700           END-IF
102800           .
102900
103000       COMPTER-UNIQUES-APRES.
103100           MOVE ZERO                        TO w-cpt-a
103200           PERFORM COMPTER-UNIQUE-APRES-L
103300               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > amu-ens-nb
103400           .
103500
103600       COMPTER-UNIQUE-APRES-L.
103700           IF amu-ens-agent (w-idx) = w-agent-courant
103800               ADD 1                         TO w-cpt-a
103900           END-IF
104000           .
104100
104200      *****************************************************************
104300      * TIME-TO-RECOVERY (simplifie) : dernier echec (regle etroite)
104400      * avant-patch puis premier enregistrement normal apres-patch
104500      * posterieur, meme agent, meme jour - difference en secondes.
104600      *****************************************************************
104700       CALCULER-TTR.
104800           MOVE SPACES                      TO w-ttr-avant-ts
104900           PERFORM TROUVER-DERNIER-AVANT
105000               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > bef-nb-lignes
105100
105200           IF w-ttr-avant-ts = SPACES
105300               MOVE SPACES                   TO rpt-ligne
105400               MOVE '    Time to recovery (seconds): N/A' TO rpt-ligne
105500               WRITE rpt-enr
105600               GO TO CALCULER-TTR-EXIT
105700           END-IF
105800
105900           MOVE '9999-99-99T99:99:99'       TO w-ttr-apres-ts
106000           PERFORM TROUVER-PREMIER-APRES
106100               VARYING w-idx FROM 1 BY 1 UNTIL w-idx > apr-nb-lignes
106200
106300           IF w-ttr-apres-ts = '9999-99-99T99:99:99'
106400               MOVE SPACES                   TO rpt-ligne
106500               MOVE '    Time to recovery (seconds): N/A' TO rpt-ligne
106600               WRITE rpt-enr
106700               GO TO CALCULER-TTR-EXIT
106800           END-IF
106900
107000           MOVE w-ttra-heure                TO w-ttra-h-num
107100           MOVE w-ttra-minute                TO w-ttra-m-num
107200           MOVE w-ttra-seconde                TO w-ttra-s-num
107300           COMPUTE w-ttr-secs-avant =
107400                   (w-ttra-h-num * 3600) + (w-ttra-m-num * 60)
107500                   + w-ttra-s-num
107600
107700           MOVE w-ttrp-heure                TO w-ttrp-h-num
107800           MOVE w-ttrp-minute                TO w-ttrp-m-num
107900           MOVE w-ttrp-seconde                TO w-ttrp-s-num
108000           COMPUTE w-ttr-secs-apres =
108100                   (w-ttrp-h-num * 3600) + (w-ttrp-m-num * 60)
108200                   + w-ttrp-s-num
108300
108400           COMPUTE w-ttr-diff =
108500                   w-ttr-secs-apres - w-ttr-secs-avant
108600           MOVE w-ttr-diff                    TO w-dernier-ecart-ttr
108700           IF w-ttr-diff < 0
108800               MOVE SPACES                   TO rpt-ligne
108900               MOVE '    Time to recovery (seconds): N/A' TO rpt-ligne
109000               WRITE rpt-enr
109100           ELSE
109200               MOVE w-ttr-diff                TO w-edit-b
109300               MOVE SPACES                     TO rpt-ligne
109400               STRING '    Time to recovery (seconds): '
109500                           DELIMITED BY SIZE
109600                      w-edit-b                 DELIMITED BY SIZE
109700                      INTO rpt-ligne
109800               WRITE rpt-enr
109900           END-IF
110000           IF TRACE-DIAGNOSTIC-ON
110100               DISPLAY 'TRCPCH01, ECART TTR <' w-dernier-ecart-ttr '>'
110200           END-IF
110300           .
110400       CALCULER-TTR-EXIT.
110500           EXIT.
110600
110700       TROUVER-DERNIER-AVANT.
110800           IF bef-agent-id (w-idx) = w-agent-courant
110900           AND bef-drap-narrow (w-idx) = 'O'
111000           AND bef-horodate (w-idx) > w-ttr-avant-ts
111100               MOVE bef-horodate (w-idx)     TO w-ttr-avant-ts
111200           END-IF
111300           .
111400
111500       TROUVER-PREMIER-APRES.
111600           IF apr-agent-id (w-idx) = w-agent-courant
111700           AND apr-drap-narrow (w-idx) NOT = 'O'
111800           AND apr-horodate (w-idx) > w-ttr-avant-ts
111900           AND apr-horodate (w-idx) < w-ttr-apres-ts
112000               MOVE apr-horodate (w-idx)     TO w-ttr-apres-ts
112100           END-IF
112200           .
112300
112400      *****************************************************************
112500      * Fermeture des fichiers.
112600      *****************************************************************
112700       TERMINAISON.
112800           CLOSE logs-before
112900           CLOSE logs-after
113000           CLOSE analysis-report
113100           .
113200
113300       END PROGRAM TRCPCH01.
