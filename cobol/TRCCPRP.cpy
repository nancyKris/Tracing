000100      *****************************************************************
000200      *    TRCCPRP - LIGNE DE PROPAGATION D'ECHEC (derive / sortie)
000300      *    ------------------------------------------------------------
000400      *    Un pas de propagation : l'agent source (echec precedent),
000500      *    l'agent cible (echec courant), l'horodate et le message de
000600      *    l'echec courant. Imprime dans la section FAILURE PROPAGATION
000700      *    du rapport d'analyse.
000800      *****************************************************************
000900       01  w-ligne-propagation.
001000           05  wlp-agent-source          PIC X(16).
001100           05  wlp-agent-cible            PIC X(16).
001200           05  wlp-horodate               PIC X(19).
001300           05  wlp-message                PIC X(80).
001400           05  FILLER                     PIC X(11).
