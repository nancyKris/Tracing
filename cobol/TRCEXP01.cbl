000100      *****************************************************************
000200      *                    C O U C H E  M E T I E R
000300      *                    ------------------------
000400      *****************************************************************
000500      * APPLICATION      : ANALYSE DE TRACES MULTI-AGENTS
000600      * NOM DU PROGRAMME : TRCEXP01
000700      * DESCRIPTION      : PROGRAMME BATCH D'EXPORT DU FICHIER DE
000800      *    TRACE AVANT-PATCH VERS UN FICHIER DELIMITE (CSV) POUR
000900      *    REPRISE PAR LES OUTILS DE SUIVI QUALITE.
001000      *****************************************************************
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID.      TRCEXP01.
001300       AUTHOR.          R. FAVREAU.
001400       INSTALLATION.    ATELIER PRODUCTION - EQUIPE QUALITE AGENTS.
001500       DATE-WRITTEN.    19880214.
001600       DATE-COMPILED.
001700       SECURITY.        DIFFUSION RESTREINTE - USAGE INTERNE ATELIER.
001800      *****************************************************************
001900      *    JOURNAL DES MODIFICATIONS
002000      *    ------------------------------------------------------------
002100      * 19880214 RFA TKT0001 CREATION DU PROGRAMME D'EXPORT.      TKT0001 
002200      * 19880611 RFA TKT0014 AJOUT COMPTEUR LIGNES VIDES REJETEES TKT0014 
002300      * 19890305 MPE TKT0022 ENTETE CSV AJOUTEE EN 1ERE LIGNE.    TKT0022 
002400      * 19900117 MPE TKT0031 LIBELLES DE COMPTE RENDU ALIGNES SUR TKT0031 
002500      *          CEUX DE TRCANA01 ET TRCPCH01.                    TKT0031 
002600      * 19920908 JDE TKT0058 TRAME CSV : BLANCS DE FIN DE CHAMP   TKT0058 
002700      *          SUPPRIMES AVANT ECRITURE.                        TKT0058 
002800      * 19950622 JDE TKT0077 AJOUT SWITCH UPSI DE TRACE DIAG.     TKT0077 
002900      * 19981130 PLG TKT0091 PASSAGE AN 2000 - HORODATE SUR 4     TKT0091 
003000      *          POSITIONS D'ANNEE DANS LA TRACE - TRI TEXTE      TKT0091 
003100      *          INCHANGE, NON REGRESSION VERIFIEE.               TKT0091 
003200      * 19990203 PLG TKT0093 VERIF. AN 2000 - OK, AUCUNE ZONE     TKT0093 
003300      *          DATE A 2 POSITIONS D'ANNEE DANS CE PROGRAMME.    TKT0093 
003400      * 20030714 NBT TKT0110 AJOUT FILE STATUS SUR LE CSV.        TKT0110 
003500      * 20081009 NBT TKT0145 RELECTURE - AUCUNE ANOMALIE.         TKT0145 
003600      *****************************************************************
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. ZIA.
004000       OBJECT-COMPUTER. VIRTEL.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM
004300           UPSI-0 ON STATUS IS TRACE-DIAGNOSTIC-ON
004400                  OFF STATUS IS TRACE-DIAGNOSTIC-OFF.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700      *    Fichier de trace avant-patch (source de l'export)
004800           SELECT logs-before  ASSIGN TO LOGSBEF
004900             FILE STATUS IS w-stat-bef.
005000      *    Fichier d'export delimite (CSV)
005100           SELECT log-export   ASSIGN TO LOGEXP
005200             FILE STATUS IS w-stat-exp.
005300       DATA DIVISION.
005400       FILE SECTION.
005500       FD  logs-before RECORDING MODE F.
005600       COPY TRCCLOG REPLACING ==:PROG:== BY ==bef==.
005700       FD  log-export RECORDING MODE F.
005800       01  exp-enr.
005900           05  exp-ligne                  PIC X(116).
006000           05  FILLER                     PIC X(04).
006100
006200       WORKING-STORAGE SECTION.
006300      *-----------------------------------------------------------
006400      *    Indicateurs de fin de fichier et d'anomalie
006500      *-----------------------------------------------------------
006600       01  w-indicateurs.
006700           05  w-fin-fic                 PIC X(01).
006800               88  w-fin-fic-oui                VALUE 'O'.
006900               88  w-fin-fic-non                VALUE 'N'.
007000           05  w-ligne-vide               PIC X(01).
007100               88  w-ligne-vide-oui             VALUE 'O'.
007200               88  w-ligne-vide-non             VALUE 'N'.
007300           05  FILLER                     PIC X(04).
007400
007500      *-----------------------------------------------------------
007600      *    Codes d'etat des fichiers
007700      *-----------------------------------------------------------
007800       01  w-etats-fichiers.
007900           05  w-stat-bef                 PIC X(02).
008000           05  w-stat-exp                 PIC X(02).
008100           05  FILLER                     PIC X(06).
008200
008300      *-----------------------------------------------------------
008400      *    Compteurs de l'export (tous binaires pour la rapidite
008500      *    des tests de boucle).
008600      *-----------------------------------------------------------
008700       01  w-compteurs.
008800           05  w-cpt-lues                 PIC 9(07) COMP.
008900           05  w-cpt-lues-r REDEFINES w-cpt-lues
009000                                          PIC 9(07) COMP.
009100           05  w-cpt-ecrites               PIC 9(07) COMP.
009200           05  w-cpt-rejetees              PIC 9(07) COMP.
009300           05  w-cpt-r REDEFINES w-cpt-rejetees
009400                                          PIC 9(07) COMP.
009500           05  FILLER                     PIC X(04).
009600
009700      *-----------------------------------------------------------
009800      *    Zone d'edition des compteurs pour le compte rendu
009900      *-----------------------------------------------------------
010000       01  w-zone-edition.
010100           05  w-edit-nombre              PIC ZZZ.ZZ9.
010200           05  w-edit-nb REDEFINES w-edit-nombre
010300                                          PIC ZZZZZZ9.
010400           05  FILLER                     PIC X(02).
010500
010600      *-----------------------------------------------------------
010700      *    Zone de travail pour la derniere ligne ecrite, reprise
010800      *    dans le message de trace diagnostic (switch UPSI-0).
010900      *-----------------------------------------------------------
011000       77  w-derniere-ligne-csv       PIC X(120).
011100       PROCEDURE DIVISION.
011200      *****************************************************************
011300       DEBUT.
011400           DISPLAY 'TRCEXP01, DEBUT EXPORT CSV TRACE AVANT-PATCH'
011500           PERFORM INITIALISATION
011600           PERFORM TRAITEMENT THRU TRAITEMENT-EXIT
011700               UNTIL w-fin-fic-oui
011800           PERFORM TERMINAISON
011900           PERFORM COMPTE-RENDU-EXECUTION
012000           GOBACK
012100           .
012200
012300      *****************************************************************
012400      * Ouverture des fichiers, mise a zero des compteurs, premiere
012500      * lecture et ecriture de l'entete CSV.
012600      *****************************************************************
012700       INITIALISATION.
012800           SET w-fin-fic-non              TO TRUE
012900           MOVE ZERO                      TO w-cpt-lues
013000           MOVE ZERO                      TO w-cpt-ecrites
013100           MOVE ZERO                      TO w-cpt-rejetees
013200
013300           OPEN INPUT  logs-before
013400           OPEN OUTPUT log-export
013500
013600           IF w-stat-bef NOT = '00'
013700               DISPLAY 'TRCEXP01, ERREUR OUVERTURE LOGSBEF ' w-stat-bef
013800               GO TO TERMINAISON
013900           END-IF
014000
014100           MOVE 'agent_id,timestamp,message' TO exp-ligne
014200           WRITE exp-enr
014300           PERFORM LECTURE-TRACE-AVANT
014400           .
014500
014600      *****************************************************************
014700      * Lecture sequentielle du fichier de trace avant-patch.
014800      *****************************************************************
014900       LECTURE-TRACE-AVANT.
015000           READ logs-before
015100               AT END
015200                   SET w-fin-fic-oui      TO TRUE
015300               NOT AT END
015400                   ADD 1                  TO w-cpt-lues
015500           END-READ
015600           .
015700
015800      *****************************************************************
015900      * Pour chaque enregistrement lu : construction et ecriture de la
016000      * ligne CSV, sans les blancs de fin de champ.
016100      *****************************************************************
016200       TRAITEMENT.
016300           IF bef-agent-id = SPACES AND bef-message = SPACES
016400               SET w-ligne-vide-oui       TO TRUE
016500               ADD 1                      TO w-cpt-rejetees
016600           ELSE
016700               SET w-ligne-vide-non       TO TRUE
016800               PERFORM ECRITURE-LIGNE-CSV
016900           END-IF
017000
017100           PERFORM LECTURE-TRACE-AVANT
017200           .
017300       TRAITEMENT-EXIT.
017400           EXIT.
017500
017600      *****************************************************************
017700      * Assemblage de la ligne CSV a largeur variable (trim des
017800      * blancs de fin de chaque champ) puis ecriture.
017900      *****************************************************************
018000       ECRITURE-LIGNE-CSV.
018100           STRING
018200               bef-agent-id   DELIMITED BY SPACE
018300               ','            DELIMITED BY SIZE
018400               bef-horodate   DELIMITED BY SPACE
018500               ','            DELIMITED BY SIZE
018600               bef-message    DELIMITED BY SPACE
018700               INTO exp-ligne
018800           END-STRING
018900           WRITE exp-enr
019000           MOVE exp-ligne                 TO w-derniere-ligne-csv
019100           ADD 1                          TO w-cpt-ecrites
019200           IF TRACE-DIAGNOSTIC-ON
019300               DISPLAY 'TRCEXP01, LIGNE CSV <' w-derniere-ligne-csv
019400                   '>'
019500           END-IF
019600           .
019700
019800      *****************************************************************
019900      * Fermeture des fichiers en entree et en sortie.
020000      *****************************************************************
020100       TERMINAISON.
020200           CLOSE logs-before
020300           CLOSE log-export
020400           .
020500
020600      *****************************************************************
020700      * Compte rendu d'execution affiche sur le SYSOUT.
020800      *****************************************************************
020900       COMPTE-RENDU-EXECUTION.
021000           DISPLAY '----------------------------------------------'
021100           DISPLAY 'TRCEXP01 - COMPTE RENDU EXPORT CSV'
021200           MOVE w-cpt-lues                TO w-edit-nb
021300           DISPLAY 'LIGNES LUES        : ' w-edit-nb
021400           MOVE w-cpt-ecrites              TO w-edit-nb
021500           DISPLAY 'LIGNES ECRITES     : ' w-edit-nb
021600           MOVE w-cpt-rejetees             TO w-edit-nb
021700           DISPLAY 'LIGNES REJETEES    : ' w-edit-nb
021800           DISPLAY '----------------------------------------------'
021900           .
022000
022100       END PROGRAM TRCEXP01.
