000100      *****************************************************************
000200      *    TRCCLOG - ENREGISTREMENT DE TRACE (LOG D'AGENT)
000300      *    ------------------------------------------------
000400      *    Structure d'un enregistrement du fichier de trace produit
000500      *    par les agents de la chaine multi-agents (PM, architecte,
000600      *    ingenieur, QA, ...). Longueur fixe 115 car. Copie deux fois
000700      *    par programme (avant-patch / apres-patch) via REPLACING.
000800      *****************************************************************
000900       01  :PROG:-enr.
001000           05  :PROG:-agent-id          PIC X(16).
001100           05  :PROG:-horodate          PIC X(19).
001200           05  :PROG:-horodate-r REDEFINES :PROG:-horodate.
001300               10  :PROG:-hor-date      PIC X(10).
001400               10  FILLER               PIC X(01).
001500               10  :PROG:-hor-heure     PIC X(02).
001600               10  FILLER               PIC X(01).
001700               10  :PROG:-hor-minute    PIC X(02).
001800               10  FILLER               PIC X(01).
001900               10  :PROG:-hor-seconde   PIC X(02).
002000           05  :PROG:-message           PIC X(80).
