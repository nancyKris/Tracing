000100      *****************************************************************
000200      *    TRCCPEV - RESULTAT D'EVALUATION DE PATCH PAR AGENT
000300      *    ------------------------------------------------------------
000400      *    Compteurs avant/apres patch et verdict pour un agent,
000500      *    imprimes dans la section PATCH EFFECTIVENESS du rapport.
000600      *****************************************************************
000700       01  w-resultat-patch.
000800           05  wrp-agent-id               PIC X(16).
000900           05  wrp-nb-avant               PIC 9(05).
001000           05  wrp-nb-apres               PIC 9(05).
001100           05  wrp-verdict                PIC X(30).
001200           05  FILLER                     PIC X(10).
