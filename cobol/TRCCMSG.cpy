000100      *****************************************************************
000200      *    TRCCMSG - TABLE DES MESSAGES D'ECHEC UNIQUES
000300      *    ------------------------------------------------
000400      *    Ensemble (au sens mathematique) des messages d'echec deja
000500      *    rencontres pour un agent donne, utilise par la cartographie
000600      *    des introducteurs et par l'analyse de propagation du patch.
000700      *    Copiee avec REPLACING par jeu de donnees (avant / apres).
000800      *****************************************************************
000900       01  :PROG:-ensemble.
001000           05  :PROG:-ens-nb             PIC 9(03) COMP.
001100           05  :PROG:-ens-ligne OCCURS 200 TIMES
001200                               INDEXED BY :PROG:-ens-idx.
001300               10  :PROG:-ens-agent       PIC X(16).
001400               10  :PROG:-ens-message     PIC X(80).
001500               10  :PROG:-ens-vu          PIC X(01).
001600                   88  :PROG:-ens-deja-vu       VALUE 'O'.
001700                   88  :PROG:-ens-pas-vu        VALUE 'N'.
001800               10  FILLER                 PIC X(05).
